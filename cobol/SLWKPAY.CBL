000010*----------------------------------------------------------------
000020*    SLWKPAY.CBL -- SELECT CLAUSE FOR THE WORKER-PAYMENTS FILE.
000030*    FIXED SEQUENTIAL, WRITTEN ONLY BY GENERATE-PAYMENT-REQUEST.
000040*----------------------------------------------------------------
000050*    04/02/1989  RPK  LB-0118   ORIGINAL SELECT CLAUSE.
000060*----------------------------------------------------------------
000070 SELECT  WKPAY-FILE ASSIGN TO "WKPAYDAT"
000080         ORGANIZATION IS SEQUENTIAL.
000090
