000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. generate-payment-request.
000030 AUTHOR. R P KOWALCZYK.
000040 INSTALLATION. LABOR BOARD DATA CENTER.
000050 DATE-WRITTEN. 04/16/1989.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED -- BATCH PRODUCTION LIBRARY.
000080*----------------------------------------------------------------
000090*    GENERATE-PAYMENT-REQUEST -- WORKER-PAYMENT BATCH, STEP 3.
000100*    CONVERTS EVERY VALIDATED (STATUS-ID 2) STAGING RECORD FOR A
000110*    FILE-ID INTO A WORKER PAYMENT RECORD, RUNS ONLY WHEN THE
000120*    FILE VALIDATED CLEAN WITH AT LEAST ONE RECORD, AND CUTS
000130*    ONE RECEIPT FOR THE WHOLE RUN.  CALLED FROM THE MENU
000140*    DRIVER, WORKER-PAYMENT-BATCH.
000150*----------------------------------------------------------------
000160*    CHANGE LOG
000170*    04/16/1989  RPK  LB-0118   ORIGINAL PROGRAM.
000180*    09/30/1991  RPK  LB-0341   LEVY FIELD ADDED TO THE PAYMENT
000190*                                LAYOUT -- FORCED TO ZERO HERE,
000200*                                BOARD HAS NOT SET LEVY RATES.
000210*    03/11/1992  RPK  LB-0455   WILL NOT RUN UNLESS THE FILE
000220*                                CONTROL RECORD SHOWS A CLEAN
000230*                                VALIDATION PASS WITH SOME VALID
000240*                                RECORDS -- PRIOR VERSION COULD
000250*                                BE CALLED AGAINST A HALF-
000260*                                VALIDATED FILE BY MISTAKE.
000270*    11/19/1998  DWS  LB-1206   Y2K -- NO DATE FIELDS TESTED BY
000280*                                THIS PROGRAM, NOTHING TO CHANGE.
000290*    07/08/2004  MTC  LB-1733   RECEIPT NUMBER IS NOW COUNTED
000300*                                FROM THE RECEIPT FILE ITSELF
000310*                                INSTEAD OF A HARD-CODED "-1"
000320*                                SUFFIX, SO A SECOND RUN ON THE
000330*                                SAME FILE-ID DOES NOT DUPLICATE
000340*                                A RECEIPT NUMBER.
000350*    02/14/2005  MTC  LB-1744   DROPPED INVALID KEY OFF THE
000360*                                FCTRL-FILE REWRITE -- FCTRL-FILE
000370*                                IS SEQUENTIAL, INVALID KEY IS
000380*                                ONLY LEGAL ON RELATIVE OR
000390*                                INDEXED REWRITE.
000400*    03/02/2005  MTC  LB-1753   CLASS W-DIGIT-CLASS WAS DECLARED
000410*                                BUT NEVER TESTED -- THIS PROGRAM
000420*                                MOVES STAGING FIELDS STRAIGHT
000430*                                ACROSS WITHOUT RE-EDITING THEM,
000440*                                SO THERE WAS NOTHING FOR THE
000450*                                CLASS CONDITION TO CHECK.
000460*                                REMOVED IT.
000470*----------------------------------------------------------------
000480 ENVIRONMENT DIVISION.
000490    CONFIGURATION SECTION.
000500*    W-DEBUG-SWITCH IS UPSI BIT 0 ON THE JCL EXEC CARD -- TURN IT
000510*    ON TO GET THE READY/NOT-READY TRACE DISPLAYS BELOW.
000520    SPECIAL-NAMES.
000530        SWITCH UPSI-0 IS W-DEBUG-SWITCH
000540            ON STATUS IS DEBUG-MODE-ON.
000550    INPUT-OUTPUT SECTION.
000560       FILE-CONTROL.
000570
000580*    FOUR FILES -- STAGING (READ), PAYMENTS (WRITTEN), CONTROL
000590*    (READ THEN REWRITTEN), RECEIPTS (READ TO FIND THE NEXT
000600*    SEQUENCE NUMBER, THEN EXTENDED WITH THE NEW ONE).
000610          COPY "SLWKUP.CBL".
000620          COPY "SLWKPAY.CBL".
000630          COPY "SLFCTRL.CBL".
000640          COPY "SLRCPT.CBL".
000650
000660 DATA DIVISION.
000670    FILE SECTION.
000680
000690       COPY "FDWKUP.CBL".
000700       COPY "FDWKPAY.CBL".
000710       COPY "FDFCTRL.CBL".
000720       COPY "FDRCPT.CBL".
000730
000740    WORKING-STORAGE SECTION.
000750
000760       COPY "wsgen01.cbl".
000770
000780       01  W-END-OF-STAGING            PIC X.
000790           88  END-OF-STAGING          VALUE "Y".
000800
000810       01  W-END-OF-RECEIPTS           PIC X.
000820           88  END-OF-RECEIPTS         VALUE "Y".
000830
000840       01  W-FOUND-CONTROL-RECORD      PIC X.
000850           88  FOUND-CONTROL-RECORD    VALUE "Y".
000860
000870*    SET BY CHECK-FILE-READY-FOR-PAYMENT -- THE WHOLE PROGRAM
000880*    STOPS HERE (LB-0455) UNLESS THE FILE CONTROL RECORD SHOWS A
000890*    CLEAN VALIDATION PASS WITH SOME VALID RECORDS TO PAY.
000900       01  W-FILE-READY                PIC X.
000910           88  FILE-READY-FOR-PAYMENT  VALUE "Y".
000920
000930*    PAYMENT-ID, LIKE RECORD-ID IN THE STAGING FILE, CARRIES THE
000940*    FILE-ID IN ITS HIGH-ORDER DIGITS SO TWO FILES NEVER COLLIDE
000950*    ON PAYMENT-ID EITHER (SAME LB-1733 SCHEME AS PARSE-UPLOAD-
000960*    FILE).
000970       01  W-PAYMENT-COUNT              PIC 9(07) COMP.
000980       01  W-RECEIPT-SEQ                PIC 9(07) COMP.
000990       01  W-NEXT-PAYMENT-ID             PIC 9(09) COMP.
001000
001010*    RUNNING TOTAL FOR THE ONE RECEIPT CUT AT END OF RUN.
001020*    W-TOTAL-NET-PAYABLE-ALT EXISTS SO THE DEBUG TRACE CAN
001030*    DISPLAY THE WHOLE-DOLLAR PART WITHOUT THE DECIMAL POINT.
001040       01  W-TOTAL-NET-PAYABLE          PIC S9(13)V99.
001050       01  W-TOTAL-NET-PAYABLE-ALT REDEFINES
001060           W-TOTAL-NET-PAYABLE.
001070           05  W-TOTAL-NET-INT           PIC S9(13).
001080           05  W-TOTAL-NET-DEC           PIC 9(02).
001090
001100*    RECEIPT NUMBERS LOOK LIKE "RCP-000000042-00017" -- FILE-ID
001110*    THEN A SEQUENCE NUMBER WITHIN THAT FILE-ID, SO TWO FILES
001120*    NEVER SHARE A RECEIPT NUMBER AND A SECOND RUN AGAINST THE
001130*    SAME FILE PICKS UP WHERE THE LAST RUN LEFT OFF (LB-1733).
001140       01  W-RECEIPT-NUMBER             PIC X(20).
001150       01  W-RECEIPT-NUMBER-EDIT.
001160           05  FILLER                    PIC X(04) VALUE "RCP-".
001170           05  W-RCPT-EDIT-FILE-ID       PIC 9(09).
001180           05  FILLER                    PIC X(01) VALUE "-".
001190           05  W-RCPT-EDIT-SEQ           PIC 9(05).
001200
001210*    HOLDS "RCP-000000042-" SO COUNT-ONE-RECEIPT CAN TEST JUST
001220*    THE FILE-ID PORTION OF EVERY RECEIPT ALREADY ON FILE.
001230       01  W-RCPT-PREFIX-MATCH          PIC X(14).
001240
001250       77  W-FILE-ID                   PIC 9(09).
001260       77  DUMMY                        PIC X.
001270*----------------------------------------------------------------
001280
001290*    ONLY THE FILE-ID COMES IN -- THIS PROGRAM DECIDES FOR
001300*    ITSELF WHETHER THE FILE IS READY, RATHER THAN TRUSTING THE
001310*    OPERATOR OR THE MENU DRIVER TO HAVE CHECKED FIRST.
001320 LINKAGE SECTION.
001330
001340 01  PARM-FILE-ID                  PIC 9(09).
001350*----------------------------------------------------------------
001360
001370*    NOTHING IS WRITTEN AT ALL UNLESS THE FILE IS READY AND AT
001380*    LEAST ONE RECORD CONVERTS -- A PREMATURE OR EMPTY CALL
001390*    LEAVES NO TRACE ON ANY OUTPUT FILE.
001400 PROCEDURE DIVISION USING PARM-FILE-ID.
001410
001420 MAIN-PARAGRAPH.
001430
001440     MOVE PARM-FILE-ID            TO W-FILE-ID.
001450     MOVE 0 TO W-PAYMENT-COUNT.
001460     MOVE 0 TO W-TOTAL-NET-PAYABLE.
001470     COMPUTE W-NEXT-PAYMENT-ID = PARM-FILE-ID * 1000 + 1.
001480
001490     PERFORM CHECK-FILE-READY-FOR-PAYMENT.
001500
001510     IF FILE-READY-FOR-PAYMENT
001520        PERFORM COUNT-RECEIPTS-ALREADY-ON-FILE
001530        PERFORM BUILD-RECEIPT-NUMBER
001540        PERFORM CONVERT-ALL-VALIDATED-RECORDS
001550        IF W-PAYMENT-COUNT GREATER THAN ZERO
001560           PERFORM BUILD-AND-WRITE-RECEIPT
001570           PERFORM UPDATE-FILE-CONTROL-AFTER-GENERATION
001580        ELSE
001590           IF DEBUG-MODE-ON
001600              DISPLAY "NO VALIDATED RECORDS, FILE "
001610                      W-FILE-ID " NOT ADVANCED"
001620           END-IF
001630        END-IF
001640     ELSE
001650        IF DEBUG-MODE-ON
001660           DISPLAY "FILE " W-FILE-ID
001670                   " NOT READY FOR PAYMENT GENERATION"
001680        END-IF
001690     END-IF.
001700
001710     EXIT PROGRAM.
001720     STOP RUN.
001730*----------------------------------------------------------------
001740
001750*    READY MEANS THE FILE CONTROL RECORD IS SITTING IN VALIDATED
001760*    STATUS (EVERY ROW PASSED, NONE LEFT UPLOADED) AND AT LEAST
001770*    ONE RECORD ACTUALLY VALIDATED -- AN ALL-REJECTED FILE NEVER
001780*    REACHES VALIDATED STATUS IN THE FIRST PLACE, BUT THE COUNT
001790*    TEST IS KEPT HERE AS A SECOND GUARD AGAINST AN EMPTY FILE.
001800 CHECK-FILE-READY-FOR-PAYMENT.
001810
001820     MOVE "N" TO W-FOUND-CONTROL-RECORD.
001830     MOVE "N" TO W-FILE-READY.
001840
001850     OPEN INPUT FCTRL-FILE.
001860     PERFORM FIND-FILE-CONTROL-RECORD
001870        THRU FIND-FILE-CONTROL-RECORD-EXIT.
001880     CLOSE FCTRL-FILE.
001890
001900     IF FOUND-CONTROL-RECORD
001910        IF FCTRL-STAT-VALIDATED
001920           AND FCTRL-SUCCESS-COUNT GREATER THAN ZERO
001930           MOVE "Y" TO W-FILE-READY.
001940*----------------------------------------------------------------
001950
001960*    LINEAR SCAN OF THE CONTROL FILE FOR ONE FILE-ID -- SAME
001970*    SEARCH-BY-KEY IDIOM USED IN EVERY OTHER PROGRAM IN THIS
001980*    SYSTEM.
001990 FIND-FILE-CONTROL-RECORD.
002000
002010     READ FCTRL-FILE NEXT RECORD
002020        AT END
002030           GO TO FIND-FILE-CONTROL-RECORD-EXIT.
002040
002050     IF FCTRL-FILE-ID EQUAL W-FILE-ID
002060        MOVE "Y" TO W-FOUND-CONTROL-RECORD
002070        GO TO FIND-FILE-CONTROL-RECORD-EXIT.
002080
002090     GO TO FIND-FILE-CONTROL-RECORD.
002100
002110 FIND-FILE-CONTROL-RECORD-EXIT.
002120     EXIT.
002130*----------------------------------------------------------------
002140
002150*    SCANS THE WHOLE RECEIPT FILE COUNTING HOW MANY RECEIPTS
002160*    ALREADY CARRY THIS FILE-ID'S PREFIX -- THE RECEIPT FILE HAS
002170*    NO KEY OF ITS OWN, SO THIS IS A FULL PASS EVERY TIME, NOT A
002180*    KEYED LOOKUP.
002190 COUNT-RECEIPTS-ALREADY-ON-FILE.
002200
002210     MOVE 0 TO W-RECEIPT-SEQ.
002220     MOVE "N" TO W-END-OF-RECEIPTS.
002230
002240     STRING "RCP-" W-FILE-ID "-" DELIMITED BY SIZE
002250         INTO W-RCPT-PREFIX-MATCH.
002260
002270     OPEN INPUT RCPT-FILE.
002280
002290     PERFORM READ-RECEIPT-NEXT-RECORD.
002300     PERFORM COUNT-ONE-RECEIPT THRU COUNT-ONE-RECEIPT-EXIT
002310        UNTIL END-OF-RECEIPTS.
002320
002330     CLOSE RCPT-FILE.
002340*----------------------------------------------------------------
002350
002360*    SUBSCRIPT (5:9) SKIPS PAST THE "RCP-" LITERAL TO COMPARE
002370*    JUST THE 9-DIGIT FILE-ID PORTION OF THE PREFIX.
002380 COUNT-ONE-RECEIPT.
002390
002400     IF RCPT-RCPT-FILE-PART EQUAL W-RCPT-PREFIX-MATCH (5:9)
002410        ADD 1 TO W-RECEIPT-SEQ.
002420
002430     PERFORM READ-RECEIPT-NEXT-RECORD.
002440
002450 COUNT-ONE-RECEIPT-EXIT.
002460     EXIT.
002470*----------------------------------------------------------------
002480
002490 READ-RECEIPT-NEXT-RECORD.
002500
002510     READ RCPT-FILE NEXT RECORD
002520        AT END
002530           MOVE "Y" TO W-END-OF-RECEIPTS.
002540*----------------------------------------------------------------
002550
002560*    ONE MORE THAN WHATEVER COUNT-RECEIPTS-ALREADY-ON-FILE FOUND
002570*    -- THIS IS WHAT MAKES A SECOND RUN ON THE SAME FILE-ID PICK
002580*    UP THE NEXT SEQUENCE NUMBER RATHER THAN COLLIDING (LB-1733).
002590 BUILD-RECEIPT-NUMBER.
002600
002610     ADD 1 TO W-RECEIPT-SEQ.
002620     MOVE W-FILE-ID       TO W-RCPT-EDIT-FILE-ID.
002630     MOVE W-RECEIPT-SEQ   TO W-RCPT-EDIT-SEQ.
002640     MOVE W-RECEIPT-NUMBER-EDIT TO W-RECEIPT-NUMBER.
002650*----------------------------------------------------------------
002660
002670*    READS THE STAGING FILE INPUT-ONLY AND WRITES THE PAYMENT
002680*    FILE EXTEND-ONLY -- UNLIKE VALIDATE-UPLOADED-DATA THIS
002690*    PROGRAM NEVER REWRITES A STAGING RECORD, IT ONLY READS IT.
002700 CONVERT-ALL-VALIDATED-RECORDS.
002710
002720     MOVE "N" TO W-END-OF-STAGING.
002730     OPEN INPUT WKUP-FILE.
002740     OPEN EXTEND WKPAY-FILE.
002750
002760     PERFORM READ-STAGING-NEXT-VALIDATED-RECORD.
002770     PERFORM CONVERT-ONE-RECORD THRU CONVERT-ONE-RECORD-EXIT
002780        UNTIL END-OF-STAGING.
002790
002800     CLOSE WKUP-FILE.
002810     CLOSE WKPAY-FILE.
002820*----------------------------------------------------------------
002830
002840*    STATUS-ID 2 IS VALIDATED -- A REJECTED (3) RECORD IS NEVER
002850*    CONVERTED, WHICH IS WHY THE READY-CHECK ABOVE REQUIRES A
002860*    CLEAN VALIDATION PASS IN THE FIRST PLACE.
002870 READ-STAGING-NEXT-VALIDATED-RECORD.
002880
002890     READ WKUP-FILE NEXT RECORD
002900        AT END
002910           MOVE "Y" TO W-END-OF-STAGING.
002920
002930     IF NOT END-OF-STAGING
002940        IF WKUP-FILE-ID NOT EQUAL W-FILE-ID
002950                 OR WKUP-STATUS-ID NOT EQUAL 2
002960           PERFORM READ-STAGING-NEXT-VALIDATED-RECORD.
002970*----------------------------------------------------------------
002980
002990 CONVERT-ONE-RECORD.
003000
003010     PERFORM CONVERT-STAGING-TO-PAYMENT.
003020     PERFORM WRITE-WORKER-PAYMENT-RECORD.
003030     ADD 1 TO W-PAYMENT-COUNT.
003040     ADD WKPAY-NET-WAGES-PAYABLE TO W-TOTAL-NET-PAYABLE.
003050     ADD 1 TO W-NEXT-PAYMENT-ID.
003060     PERFORM READ-STAGING-NEXT-VALIDATED-RECORD.
003070
003080 CONVERT-ONE-RECORD-EXIT.
003090     EXIT.
003100*----------------------------------------------------------------
003110
003120*    FIELD MAPPING, STAGING RECORD TO PAYMENT RECORD.  NET-
003130*    PAYABLE FEEDS BOTH GROSS-WAGES AND NET-WAGES-PAYABLE BECAUSE
003140*    THE BOARD HAS NOT YET SET ANY LEVY RATES (LB-0341) -- LEVY
003150*    IS FORCED TO ZERO SO GROSS AND NET AGREE UNTIL THAT CHANGES.
003160 CONVERT-STAGING-TO-PAYMENT.
003170
003180     MOVE W-NEXT-PAYMENT-ID     TO WKPAY-PAYMENT-ID.
003190     MOVE WKUP-WORKER-ID        TO WKPAY-WORKER-ID.
003200     MOVE WKUP-EMPLOYER-ID      TO WKPAY-EMPLOYER-ID.
003210     MOVE WKUP-BOARD-ID         TO WKPAY-BOARD-ID.
003220     MOVE WKUP-TOLI-ID          TO WKPAY-TOLI-ID.
003230     MOVE WKUP-WAGE-MONTH       TO WKPAY-WAGE-MONTH.
003240     MOVE WKUP-TOTAL-DAYS       TO WKPAY-TOTAL-DAYS.
003250
003260     MOVE WKUP-AMOUNT           TO WKPAY-BASIC-WAGES.
003270     MOVE WKUP-ADVANCE          TO WKPAY-ADVANCE.
003280     MOVE WKUP-NET-PAYABLE      TO WKPAY-GROSS-WAGES.
003290     MOVE WKUP-NET-PAYABLE      TO WKPAY-NET-WAGES-PAYABLE.
003300     MOVE 0                     TO WKPAY-LEVY.
003310
003320     MOVE WKUP-PAYMENT-TYPE     TO WKPAY-PAYMENT-TYPE.
003330     MOVE WKUP-TXN-REF          TO WKPAY-TXN-REF.
003340     MOVE W-RECEIPT-NUMBER      TO WKPAY-RECEIPT-NUMBER.
003350     MOVE 1                     TO WKPAY-STATUS-ID.
003360*----------------------------------------------------------------
003370
003380*    EVERY PAYMENT RECORD CARRIES THE SAME RECEIPT NUMBER --
003390*    ONE RECEIPT COVERS THE WHOLE FILE, NOT ONE PER WORKER.
003400 WRITE-WORKER-PAYMENT-RECORD.
003410
003420     WRITE WKPAY-RECORD.
003430*----------------------------------------------------------------
003440
003450*    ONE RECEIPT RECORD FOR THE ENTIRE RUN, WRITTEN ONLY AFTER
003460*    CONVERT-ALL-VALIDATED-RECORDS HAS FINISHED AND THE FINAL
003470*    PAYMENT-COUNT/TOTAL-NET-PAYABLE ARE KNOWN.
003480 BUILD-AND-WRITE-RECEIPT.
003490
003500     OPEN EXTEND RCPT-FILE.
003510
003520     MOVE W-RECEIPT-NUMBER      TO RCPT-RECEIPT-NUMBER.
003530     MOVE W-PAYMENT-COUNT       TO RCPT-PAYMENT-COUNT.
003540     MOVE W-TOTAL-NET-PAYABLE   TO RCPT-TOTAL-AMOUNT.
003550
003560     WRITE RCPT-RECORD.
003570
003580     CLOSE RCPT-FILE.
003590*----------------------------------------------------------------
003600
003610*    REQ-GENERATED IS THE LAST STATUS THIS FILE EVER REACHES ON
003620*    ITS OWN -- PLWKFLOW'S STATUS ENGINE REPORTS "PROCESSED" ONCE
003630*    IT SEES THIS STATUS, AND NOTHING IN THIS SYSTEM MOVES THE
003640*    FILE ANY FURTHER.
003650 UPDATE-FILE-CONTROL-AFTER-GENERATION.
003660
003670     MOVE "N" TO W-FOUND-CONTROL-RECORD.
003680     OPEN I-O FCTRL-FILE.
003690
003700     PERFORM FIND-FILE-CONTROL-RECORD
003710        THRU FIND-FILE-CONTROL-RECORD-EXIT.
003720
003730     IF FOUND-CONTROL-RECORD
003740        SET FCTRL-STAT-REQ-GENERATED TO TRUE
003750        REWRITE FCTRL-RECORD.
003760
003770     CLOSE FCTRL-FILE.
003780*----------------------------------------------------------------
003790
