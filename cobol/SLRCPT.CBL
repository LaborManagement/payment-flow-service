000010*----------------------------------------------------------------
000020*    SLRCPT.CBL -- SELECT CLAUSE FOR THE PAYMENT RECEIPT FILE.
000030*    FIXED SEQUENTIAL, WRITTEN ONLY BY GENERATE-PAYMENT-REQUEST.
000040*----------------------------------------------------------------
000050*    04/02/1989  RPK  LB-0118   ORIGINAL SELECT CLAUSE.
000060*----------------------------------------------------------------
000070 SELECT  RCPT-FILE ASSIGN TO "RCPTDAT"
000080         ORGANIZATION IS SEQUENTIAL.
000090
