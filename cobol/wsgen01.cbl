000010*----------------------------------------------------------------
000020*    WSGEN01.CBL
000030*    GENERIC WORKING-STORAGE PAIRED WITH PLGENERAL.CBL AND
000040*    PLWKFLOW.CBL.  COPIED INTO THE WORKING-STORAGE SECTION OF
000050*    ANY PROGRAM THAT DISPLAYS A RUN DATE OR DERIVES A FILE'S
000060*    WORKFLOW STATUS / NEXT ACTION.
000070*----------------------------------------------------------------
000080*    04/02/1989  RPK  LB-0118   ORIGINAL COPYBOOK (RUN-DATE
000090*                                ONLY).
000100*    03/11/1992  RPK  LB-0455   ADDED THE WF-WORKFLOW-STATUS
000110*                                GROUP
000120*                                FOR THE NEW FILE-STATUS ENGINE.
000130*    07/08/2004  MTC  LB-1733   W-RUN-DATE-EDITED WAS A REDEFINES
000140*                                OF THE 8-BYTE W-RUN-DATE-TODAY,
000150*                                BUT CARRIED TWO DASH FILLERS OF
000160*                                ITS OWN -- 10 BYTES OVERLAYING AN
000170*                                8-BYTE ITEM.  MADE IT A PLAIN
000180*                                MOVE-TARGET WITH ITS OWN STORAGE
000190*                                INSTEAD OF A REDEFINES.
000200*----------------------------------------------------------------
000210 01  W-RUN-DATE-TODAY.
000220     05  W-RUN-DATE-CCYY              PIC 9(04).
000230     05  W-RUN-DATE-MM                PIC 9(02).
000240     05  W-RUN-DATE-DD                PIC 9(02).
000250 01  W-RUN-DATE-EDITED.
000260     05  W-RUN-DATE-EDIT-CCYY         PIC 9(04).
000270     05  FILLER                       PIC X(01) VALUE "-".
000280     05  W-RUN-DATE-EDIT-MM           PIC 9(02).
000290     05  FILLER                       PIC X(01) VALUE "-".
000300     05  W-RUN-DATE-EDIT-DD           PIC 9(02).
000310*----------------------------------------------------------------
000320 01  WF-STATUS-COUNTS.
000330     05  WF-UPLOADED-COUNT            PIC 9(07) COMP.
000340     05  WF-VALIDATED-COUNT           PIC 9(07) COMP.
000350     05  WF-REJECTED-COUNT            PIC 9(07) COMP.
000360     05  WF-PAYMENT-COUNT             PIC 9(07) COMP.
000370*----------------------------------------------------------------
000380 01  WF-WORKFLOW-STATUS               PIC X(10).
000390     88  WF-STATUS-UPLOADED           VALUE "UPLOADED".
000400     88  WF-STATUS-VALIDATED          VALUE "VALIDATED".
000410     88  WF-STATUS-PROCESSED          VALUE "PROCESSED".
000420     88  WF-STATUS-UNKNOWN            VALUE "UNKNOWN".
000430*----------------------------------------------------------------
000440 01  WF-NEXT-ACTION                   PIC X(20).
000450     88  WF-ACTION-START-VALIDATION   VALUE "START_VALIDATION".
000460     88  WF-ACTION-GENERATE-RECEIPT   VALUE "GENERATE_RECEIPT".
000470     88  WF-ACTION-RECEIPT-GENERATED  VALUE "RECEIPT_GENERATED".
000480
