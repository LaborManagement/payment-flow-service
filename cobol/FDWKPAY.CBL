000010*----------------------------------------------------------------
000020*    FDWKPAY.CBL
000030*    WORKER PAYMENT RECORD LAYOUT -- OUTPUT OF THE PAYMENT
000040*    GENERATOR.  ONE RECORD PER WORKER PER UPLOAD BATCH ONCE THE
000050*    STAGING RECORD HAS BEEN VALIDATED.  WRITTEN BY GENERATE-
000060*    PAYMENT-REQUEST, READ BY FILE-SUMMARY-REPORT FOR THE PAID-
000070*    AMOUNT TOTALS.
000080*----------------------------------------------------------------
000090*    04/02/1989  RPK  LB-0118   ORIGINAL LAYOUT.
000100*    02/24/1994  RPK  LB-0702   WIDENED BASIC/GROSS/NET-WAGES-
000110*                                PAYABLE TO S9(11)V99 TO MATCH
000120*                                THE RECEIPT AGGREGATE TOTALS.
000130*    11/19/1998  DWS  LB-1206   Y2K -- NO 2-DIGIT YEAR FIELDS.
000140*----------------------------------------------------------------
000150 01  WKPAY-RECORD.
000160     05  WKPAY-PAYMENT-ID             PIC 9(09).
000170     05  WKPAY-WORKER-ID              PIC 9(09).
000180     05  WKPAY-EMPLOYER-ID            PIC 9(09).
000190     05  WKPAY-BOARD-ID               PIC 9(09).
000200     05  WKPAY-TOLI-ID                PIC 9(09).
000210     05  WKPAY-WAGE-MONTH             PIC X(07).
000220     05  WKPAY-TOTAL-DAYS             PIC 9(03).
000230     05  WKPAY-BASIC-WAGES            PIC S9(11)V99.
000240     05  WKPAY-ADVANCE                PIC S9(11)V99.
000250     05  WKPAY-GROSS-WAGES            PIC S9(11)V99.
000260     05  WKPAY-LEVY                   PIC S9(08)V99.
000270     05  WKPAY-NET-WAGES-PAYABLE      PIC S9(11)V99.
000280     05  WKPAY-PAYMENT-TYPE           PIC X(10).
000290     05  WKPAY-TXN-REF                PIC X(20).
000300     05  WKPAY-RECEIPT-NUMBER         PIC X(20).
000310     05  WKPAY-RECEIPT-NUMBER-ALT REDEFINES WKPAY-RECEIPT-NUMBER.
000320         10  WKPAY-RCPT-PREFIX        PIC X(04).
000330         10  WKPAY-RCPT-FILE-PART     PIC X(09).
000340         10  WKPAY-RCPT-DASH         PIC X(01).
000350         10  WKPAY-RCPT-SEQ-PART      PIC X(06).
000360     05  WKPAY-STATUS-ID              PIC 9(01).
000370     05  FILLER                       PIC X(12).
000380
