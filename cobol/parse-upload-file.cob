000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. parse-upload-file.
000030 AUTHOR. R P KOWALCZYK.
000040 INSTALLATION. LABOR BOARD DATA CENTER.
000050 DATE-WRITTEN. 04/02/1989.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED -- BATCH PRODUCTION LIBRARY.
000080*----------------------------------------------------------------
000090*    PARSE-UPLOAD-FILE -- WORKER-PAYMENT BATCH, STEP 1.
000100*    READS THE EMPLOYER/BOARD UPLOAD FILE, BUILDS ONE STAGING
000110*    RECORD PER DATA ROW AND EXTENDS THE FILE-CONTROL RECORD FOR
000120*    THE BATCH.  CALLED FROM WORKER-PAYMENT-BATCH.
000130*----------------------------------------------------------------
000140*    CHANGE LOG
000150*    04/02/1989  RPK  LB-0118   ORIGINAL PROGRAM.
000160*    09/30/1991  RPK  LB-0341   SKIP BLANK ROWS AND TOLERATE
000170*                                NON-NUMERIC DAY-HOURS COLUMNS
000180*                                INSTEAD OF ABORTING THE ROW.
000190*    03/11/1992  RPK  LB-0455   FILE-CONTROL RECORD IS NOW
000200*                                EXTENDED (APPENDED) RATHER THAN
000210*                                REPLACED SO PRIOR BATCHES STAY
000220*                                ON THE CONTROL FILE.
000230*    02/24/1994  RPK  LB-0702   WIDENED UPLOAD-RECORD TO 2000
000240*                                BYTES -- LONG TOLI REG NUMBERS
000250*                                WERE GETTING CLIPPED.
000260*    11/19/1998  DWS  LB-1206   Y2K -- WAGE-MONTH COLUMN ALREADY
000270*                                ARRIVES 4-DIGIT-CENTURY, NOTHING
000280*                                TO CHANGE HERE.
000290*    07/08/2004  MTC  LB-1733   RECORD-ID NOW CARRIES THE FILE-ID
000300*                                IN ITS HIGH-ORDER DIGITS SO TWO
000310*                                BATCHES NEVER COLLIDE ON THE
000320*                                STAGING FILE.
000330*    02/14/2005  MTC  LB-1744   CLASS W-DIGIT-CLASS WAS DECLARED
000340*                                BUT NEVER TESTED -- EVERY
000350*                                NUMERIC CHECK IN THIS PROGRAM
000360*                                ALREADY USES IS NUMERIC.
000370*                                REMOVED THE DEAD CLASS
000380*                                CONDITION.
000390*    03/02/2005  MTC  LB-1751   W-FIELD-TABLE WAS NOT CLEARED
000400*                                BEFORE EACH UNSTRING -- A SHORT
000410*                                ROW COULD INHERIT AMOUNT/DAY-
000420*                                HOURS/REG-NO VALUES LEFT OVER
000430*                                FROM THE PREVIOUS ROW'S SPLIT.
000440*                                ADDED THE CLEAR AT THE TOP OF
000450*                                SPLIT-UPLOAD-RECORD-INTO-FIELDS.
000460*----------------------------------------------------------------
000470 ENVIRONMENT DIVISION.
000480    CONFIGURATION SECTION.
000490*    W-DEBUG-SWITCH IS UPSI BIT 0 ON THE JCL EXEC CARD -- TURN IT
000500*    ON TO GET THE ROW-COUNT TRACE DISPLAY AT END OF RUN.
000510    SPECIAL-NAMES.
000520        SWITCH UPSI-0 IS W-DEBUG-SWITCH
000530            ON STATUS IS DEBUG-MODE-ON.
000540    INPUT-OUTPUT SECTION.
000550       FILE-CONTROL.
000560
000570          COPY "SLWKUP.CBL".
000580          COPY "SLFCTRL.CBL".
000590
000600          SELECT UPLOAD-FILE ASSIGN TO "UPLOADDT"
000610                 ORGANIZATION IS LINE SEQUENTIAL.
000620
000630 DATA DIVISION.
000640    FILE SECTION.
000650
000660       COPY "FDWKUP.CBL".
000670       COPY "FDFCTRL.CBL".
000680
000690*    2000 BYTES IS MORE ROOM THAN 42 COMMA-DELIMITED FIELDS EVER
000700*    NEED -- WIDENED ONCE ALREADY FOR A LONG TOLI REG NUMBER
000710*    (LB-0702) AND LEFT GENEROUS SO THE NEXT ONE DOES NOT COME
000720*    BACK AS A CHANGE REQUEST.
000730       FD  UPLOAD-FILE
000740           LABEL RECORDS ARE OMITTED.
000750       01  UPLOAD-RECORD               PIC X(2000).
000760*    UPLOAD-FIRST-WORD IS NOT READ BY ANY PARAGRAPH IN THIS
000770*    PROGRAM TODAY -- IT EXISTS SO A FUTURE CHANGE CAN SNIFF THE
000780*    FIRST TOKEN OF A ROW (E.G. A "TOTAL" TRAILER LINE) WITHOUT
000790*    HAVING TO UNSTRING THE WHOLE RECORD FIRST.
000800       01  UPLOAD-RECORD-ALT REDEFINES UPLOAD-RECORD.
000810           05  UPLOAD-FIRST-WORD       PIC X(10).
000820           05  FILLER                  PIC X(1990).
000830
000840    WORKING-STORAGE SECTION.
000850
000860       COPY "wsgen01.cbl".
000870
000880       01  W-END-OF-UPLOAD             PIC X.
000890           88  END-OF-UPLOAD           VALUE "Y".
000900
000910       01  W-ROW-COUNT                 PIC 9(07) COMP.
000920       01  W-NEXT-RECORD-ID            PIC 9(09) COMP.
000930
000940*    UPLOAD ROW COLUMN MAP -- COMMA-DELIMITED, 42 FIELDS.  BUILD-
000950*    STAGING-RECORD BELOW ADDRESSES THESE BY POSITION, SO THIS
000960*    IS THE ONLY PLACE THE LAYOUT IS WRITTEN DOWN.  IF THE BOARD
000970*    EVER CHANGES THE UPLOAD TEMPLATE, START HERE.
000980*        1        WORKER-ID
000990*        2        EMPLOYEE-NAME
001000*        3        EMPLOYER-REG-NO
001010*        4        TOLI-REG-NO
001020*        5        WAGE-MONTH
001030*        6 - 36   DAY-1 HOURS THRU DAY-31 HOURS
001040*        37       TOTAL-DAYS
001050*        38       AMOUNT
001060*        39       ADVANCE
001070*        40       NET-PAYABLE
001080*        41       PAYMENT-TYPE
001090*        42       TXN-REF
001100       01  W-FIELD-TABLE.
001110           05  W-FIELD OCCURS 42 TIMES PIC X(40).
001120
001130*    HOLDS ONE RAW UPLOAD FIELD, RIGHT-JUSTIFIED SO IS NUMERIC
001140*    AND THE DECIMAL SPLIT BELOW SEE DIGITS THAT WERE LEFT-
001150*    JUSTIFIED OR BLANK-PADDED ON THE UPLOAD SIDE.
001160       01  W-JUSTIFIED-FIELD           PIC X(10)
001170                                        JUSTIFIED RIGHT.
001180
001190*    PARSE-DECIMAL-FIELD SPLITS "1234.56" STYLE TEXT ACROSS THE
001200*    DECIMAL POINT INTO THESE TWO HALVES BEFORE EDITING EACH HALF
001210*    BACK INTO A PACKED-LOOKING NUMERIC PICTURE.
001220       01  W-DECIMAL-SPLIT.
001230           05  W-DEC-SPLIT-INT         PIC X(08)
001240                                        JUSTIFIED RIGHT.
001250           05  W-DEC-SPLIT-FRAC        PIC X(02)
001260                                        JUSTIFIED RIGHT.
001270
001280       01  W-AMOUNT-EDIT-AREA.
001290           05  W-AMOUNT-INT             PIC 9(08).
001300           05  W-AMOUNT-DEC             PIC 9(02).
001310       01  W-AMOUNT-NUMERIC REDEFINES
001320           W-AMOUNT-EDIT-AREA           PIC S9(08)V99.
001330
001340       01  W-DAY-SUB                   PIC 9(02) COMP.
001350
001360       77  DUMMY                       PIC X.
001370*----------------------------------------------------------------
001380
001390*    SIX PARAMETERS, SAME ORDER AS RUN-UPLOAD-AND-PARSE IN
001400*    WORKER-PAYMENT-BATCH BUILDS ITS CALL -- FILE-ID/BOARD-ID/
001410*    EMPLOYER-ID/TOLI-ID ARE NOT ON THE UPLOAD ROW AT ALL, SO
001420*    THEY HAVE TO ARRIVE AS PARAMETERS FROM THE OPERATOR.
001430 LINKAGE SECTION.
001440
001450 01  PARM-FILE-ID                  PIC 9(09).
001460 01  PARM-BOARD-ID                 PIC 9(09).
001470 01  PARM-EMPLOYER-ID              PIC 9(09).
001480 01  PARM-TOLI-ID                  PIC 9(09).
001490 01  PARM-FILE-NAME                PIC X(60).
001500 01  PARM-FILE-REFERENCE-NO        PIC X(20).
001510*----------------------------------------------------------------
001520
001530 PROCEDURE DIVISION USING PARM-FILE-ID
001540                          PARM-BOARD-ID
001550                          PARM-EMPLOYER-ID
001560                          PARM-TOLI-ID
001570                          PARM-FILE-NAME
001580                          PARM-FILE-REFERENCE-NO.
001590
001600*    BUILT-IN PROCESS-ONE-UPLOAD-ROW COUNTS AND WRITES, THEN THIS
001610*    PARAGRAPH EXTENDS THE FILE-CONTROL RECORD ONE TIME FOR THE
001620*    WHOLE BATCH -- NOT ONE FILE-CONTROL WRITE PER ROW.
001630 MAIN-PARAGRAPH.
001640
001650     MOVE "N" TO W-END-OF-UPLOAD.
001660     MOVE 0   TO W-ROW-COUNT.
001670*    HIGH-ORDER DIGITS OF EVERY RECORD-ID ON THIS RUN ARE THE
001680*    FILE-ID, SO THE SAME RECORD-ID NEVER TURNS UP ON TWO
001690*    DIFFERENT BATCHES' STAGING ROWS (LB-1733).
001700     COMPUTE W-NEXT-RECORD-ID = PARM-FILE-ID * 1000 + 1.
001710
001720     OPEN INPUT  UPLOAD-FILE.
001730     OPEN EXTEND WKUP-FILE.
001740
001750     PERFORM READ-UPLOAD-FILE-NEXT-RECORD.
001760     IF NOT END-OF-UPLOAD
001770*    FIRST DATA RECORD IS A HEADER LINE -- DISCARD IT.
001780        PERFORM READ-UPLOAD-FILE-NEXT-RECORD.
001790
001800     PERFORM PROCESS-ONE-UPLOAD-ROW THRU
001810                                    PROCESS-ONE-UPLOAD-ROW-EXIT
001820        UNTIL END-OF-UPLOAD.
001830
001840     CLOSE UPLOAD-FILE.
001850     CLOSE WKUP-FILE.
001860
001870     PERFORM UPDATE-FILE-CONTROL-AFTER-PARSE.
001880
001890     IF DEBUG-MODE-ON
001900        DISPLAY "PARSE-UPLOAD-FILE ROWS WRITTEN: " W-ROW-COUNT.
001910
001920     EXIT PROGRAM.
001930     STOP RUN.
001940*----------------------------------------------------------------
001950
001960*    BLANK LINES BETWEEN DATA ROWS ARE SKIPPED OUTRIGHT (LB-0341)
001970*    RATHER THAN TURNED INTO AN EMPTY STAGING RECORD -- THE
001980*    BOARD'S SPREADSHEET EXPORT OFTEN LEAVES A TRAILING BLANK
001990*    LINE AT THE BOTTOM OF THE FILE.
002000 PROCESS-ONE-UPLOAD-ROW.
002010
002020     IF UPLOAD-RECORD NOT EQUAL SPACES
002030        PERFORM SPLIT-UPLOAD-RECORD-INTO-FIELDS
002040        PERFORM BUILD-STAGING-RECORD
002050        PERFORM WRITE-STAGING-RECORD
002060        ADD 1 TO W-ROW-COUNT
002070        ADD 1 TO W-NEXT-RECORD-ID.
002080
002090     PERFORM READ-UPLOAD-FILE-NEXT-RECORD.
002100
002110 PROCESS-ONE-UPLOAD-ROW-EXIT.
002120     EXIT.
002130*----------------------------------------------------------------
002140
002150*    CLEAR THE TABLE FIRST (LB-1751) -- UNSTRING ONLY MOVES
002160*    RECEIVING ITEMS THAT A DELIMITER ACTUALLY SUPPLIES A TOKEN
002170*    FOR.  A SHORT ROW (FEWER THAN 42 COMMA-DELIMITED FIELDS)
002180*    WOULD OTHERWISE LEAVE W-FIELD (n) THRU W-FIELD (42) HOLDING
002190*    WHATEVER THE PREVIOUS ROW PUT THERE, AND BUILD-STAGING-
002200*    RECORD WOULD READ THAT STALE DATA AS IF THIS ROW SUPPLIED
002210*    IT -- A SHORT ROW MUST COME OUT WITH ONLY THE BATCH/TENANT
002220*    FIELDS POPULATED, NOT A MIX OF THIS ROW AND THE LAST ONE.
002230 SPLIT-UPLOAD-RECORD-INTO-FIELDS.
002240
002250     MOVE SPACES TO W-FIELD-TABLE.
002260
002270     UNSTRING UPLOAD-RECORD DELIMITED BY ","
002280        INTO W-FIELD (1)  W-FIELD (2)  W-FIELD (3)
002290             W-FIELD (4)  W-FIELD (5)  W-FIELD (6)
002300             W-FIELD (7)  W-FIELD (8)  W-FIELD (9)
002310             W-FIELD (10) W-FIELD (11) W-FIELD (12)
002320             W-FIELD (13) W-FIELD (14) W-FIELD (15)
002330             W-FIELD (16) W-FIELD (17) W-FIELD (18)
002340             W-FIELD (19) W-FIELD (20) W-FIELD (21)
002350             W-FIELD (22) W-FIELD (23) W-FIELD (24)
002360             W-FIELD (25) W-FIELD (26) W-FIELD (27)
002370             W-FIELD (28) W-FIELD (29) W-FIELD (30)
002380             W-FIELD (31) W-FIELD (32) W-FIELD (33)
002390             W-FIELD (34) W-FIELD (35) W-FIELD (36)
002400             W-FIELD (37) W-FIELD (38) W-FIELD (39)
002410             W-FIELD (40) W-FIELD (41) W-FIELD (42).
002420*----------------------------------------------------------------
002430
002440*    BATCH/TENANT FIELDS (FILE-ID, BOARD-ID, EMPLOYER-ID,
002450*    TOLI-ID) COME OFF THE CALL PARAMETERS, NOT THE UPLOAD ROW --
002460*    THE BOARD'S TEMPLATE NEVER REPEATS THEM ON EVERY LINE.
002470*    THESE FOUR MOVES ALONE ARE WHAT A SHORT ROW ENDS UP WITH
002480*    ONCE W-FIELD-TABLE HAS BEEN CLEARED.
002490 BUILD-STAGING-RECORD.
002500
002510     MOVE W-NEXT-RECORD-ID      TO WKUP-RECORD-ID.
002520     MOVE PARM-FILE-ID            TO WKUP-FILE-ID.
002530     MOVE PARM-BOARD-ID           TO WKUP-BOARD-ID.
002540     MOVE PARM-EMPLOYER-ID        TO WKUP-EMPLOYER-ID.
002550     MOVE PARM-TOLI-ID            TO WKUP-TOLI-ID.
002560
002570*    COLUMN 1 -- WORKER-ID.  A NON-NUMERIC ENTRY IS NOT TREATED
002580*    AS A PARSE FAILURE HERE; IT IS FORCED TO ZERO AND CAUGHT
002590*    LATER BY VALIDATE-UPLOADED-DATA RULE 1 (WORKER-ID REQUIRED).
002600     MOVE W-FIELD (1)           TO W-JUSTIFIED-FIELD.
002610     IF W-JUSTIFIED-FIELD IS NUMERIC
002620        MOVE W-JUSTIFIED-FIELD  TO WKUP-WORKER-ID
002630     ELSE
002640        MOVE 0                  TO WKUP-WORKER-ID.
002650
002660*    COLUMNS 2-5 -- EMPLOYEE-NAME, EMPLOYER-REG-NO, TOLI-REG-NO,
002670*    WAGE-MONTH.  TEXT FIELDS, MOVED STRAIGHT ACROSS.
002680     MOVE W-FIELD (2)           TO WKUP-EMPLOYEE-NAME.
002690     MOVE W-FIELD (3)           TO WKUP-EMPLOYER-REG-NO.
002700     MOVE W-FIELD (4)           TO WKUP-TOLI-REG-NO.
002710     MOVE W-FIELD (5)           TO WKUP-WAGE-MONTH.
002720
002730*    COLUMNS 6-36 -- ONE HOURS-WORKED FIGURE PER CALENDAR DAY.
002740     PERFORM BUILD-DAY-HOURS-TABLE
002750        VARYING W-DAY-SUB FROM 1 BY 1
002760        UNTIL W-DAY-SUB > 31.
002770
002780*    COLUMN 37 -- TOTAL-DAYS, SAME NON-NUMERIC-TO-ZERO TREATMENT
002790*    AS WORKER-ID ABOVE.
002800     MOVE W-FIELD (37)          TO W-JUSTIFIED-FIELD.
002810     IF W-JUSTIFIED-FIELD IS NUMERIC
002820        MOVE W-JUSTIFIED-FIELD  TO WKUP-TOTAL-DAYS
002830     ELSE
002840        MOVE 0                  TO WKUP-TOTAL-DAYS.
002850
002860*    COLUMNS 38-40 -- AMOUNT, ADVANCE, NET-PAYABLE.  EACH ARRIVES
002870*    AS TEXT WITH AN OPTIONAL DECIMAL POINT, SO EACH GOES THROUGH
002880*    PARSE-DECIMAL-FIELD RATHER THAN A STRAIGHT NUMERIC MOVE.
002890     MOVE W-FIELD (38)          TO W-JUSTIFIED-FIELD.
002900     PERFORM PARSE-DECIMAL-FIELD.
002910     MOVE W-AMOUNT-NUMERIC      TO WKUP-AMOUNT.
002920
002930     MOVE W-FIELD (39)          TO W-JUSTIFIED-FIELD.
002940     PERFORM PARSE-DECIMAL-FIELD.
002950     MOVE W-AMOUNT-NUMERIC      TO WKUP-ADVANCE.
002960
002970     MOVE W-FIELD (40)          TO W-JUSTIFIED-FIELD.
002980     PERFORM PARSE-DECIMAL-FIELD.
002990     MOVE W-AMOUNT-NUMERIC      TO WKUP-NET-PAYABLE.
003000
003010*    COLUMNS 41-42 -- PAYMENT-TYPE, TXN-REF.  TEXT, MOVED
003020*    STRAIGHT ACROSS LIKE COLUMNS 2-5.
003030     MOVE W-FIELD (41)          TO WKUP-PAYMENT-TYPE.
003040     MOVE W-FIELD (42)          TO WKUP-TXN-REF.
003050
003060*    EVERY NEW STAGING ROW STARTS LIFE AS STATUS 1 (UPLOADED)
003070*    WITH NO REJECTION REASON -- VALIDATE-UPLOADED-DATA IS WHAT
003080*    MOVES IT TO VALIDATED OR REJECTED.
003090     SET WKUP-UPLOADED          TO TRUE.
003100     MOVE SPACES                TO WKUP-REJECTION-REASON.
003110*----------------------------------------------------------------
003120
003130*    ONE CALENDAR DAY'S HOURS, PER W-DAY-SUB.  A NON-NUMERIC
003140*    COLUMN (BLANK, OR A STRAY CHARACTER FROM A MERGED CELL IN
003150*    THE BOARD'S SPREADSHEET) BECOMES ZERO HOURS RATHER THAN
003160*    ABORTING THE WHOLE ROW (LB-0341).
003170 BUILD-DAY-HOURS-TABLE.
003180
003190     MOVE W-FIELD (W-DAY-SUB + 5) TO W-JUSTIFIED-FIELD.
003200     IF W-JUSTIFIED-FIELD IS NUMERIC
003210        MOVE W-JUSTIFIED-FIELD    TO WKUP-DAY-HOURS (W-DAY-SUB)
003220     ELSE
003230        MOVE 0                    TO WKUP-DAY-HOURS (W-DAY-SUB).
003240*----------------------------------------------------------------
003250
003260*    W-JUSTIFIED-FIELD HOLDS TEXT LIKE "1234.56", "1234" OR
003270*    BLANK ON ENTRY; RESULT COMES BACK IN W-AMOUNT-NUMERIC.  THE
003280*    UNSTRING CAN ONLY EVER PRODUCE TWO PIECES BECAUSE THERE IS
003290*    ONLY ONE DELIMITER CHARACTER IN THE FIELD -- ON OVERFLOW IS
003300*    STILL CODED BECAUSE A MALFORMED UPLOAD ROW (TWO DECIMAL
003310*    POINTS, SAY) IS A FACT OF LIFE ON THIS BATCH AND MUST NOT
003320*    ABORT THE RUN.
003330 PARSE-DECIMAL-FIELD.
003340
003350     MOVE 0 TO W-AMOUNT-INT.
003360     MOVE 0 TO W-AMOUNT-DEC.
003370     MOVE SPACES TO W-DECIMAL-SPLIT.
003380
003390*    A FIELD WITH NO DECIMAL POINT (A WHOLE-DOLLAR AMOUNT) LEAVES
003400*    W-DEC-SPLIT-FRAC BLANK, WHICH IS NOT NUMERIC, SO THE CENTS
003410*    HALF BELOW SIMPLY STAYS ZERO -- THAT IS THE INTENDED RESULT,
003420*    NOT AN ERROR CASE.
003430     IF W-JUSTIFIED-FIELD NOT EQUAL SPACES
003440        UNSTRING W-JUSTIFIED-FIELD DELIMITED BY "."
003450           INTO W-DEC-SPLIT-INT W-DEC-SPLIT-FRAC
003460           ON OVERFLOW
003470              CONTINUE
003480        END-UNSTRING
003490        IF W-DEC-SPLIT-INT IS NUMERIC
003500           MOVE W-DEC-SPLIT-INT TO W-AMOUNT-INT
003510        END-IF
003520        IF W-DEC-SPLIT-FRAC IS NUMERIC
003530           MOVE W-DEC-SPLIT-FRAC TO W-AMOUNT-DEC
003540        END-IF.
003550*----------------------------------------------------------------
003560
003570*    ONE WRITE PER STAGING ROW -- WKUP-FILE IS OPEN EXTEND, SO
003580*    THIS NEVER DISTURBS STAGING RECORDS FROM AN EARLIER UPLOAD
003590*    ALREADY SITTING ON THE FILE (LB-0455).
003600 WRITE-STAGING-RECORD.
003610
003620     WRITE WKUP-RECORD.
003630*----------------------------------------------------------------
003640
003650*    ONE FILE-CONTROL RECORD PER UPLOAD RUN, WRITTEN ONCE AT THE
003660*    END RATHER THAN TRACKED ROW BY ROW, BECAUSE THE ROW COUNT IS
003670*    NOT KNOWN UNTIL THE LAST ROW HAS BEEN READ.  SUCCESS-COUNT
003680*    AND FAILURE-COUNT START AT ZERO HERE AND ARE FILLED IN LATER
003690*    BY VALIDATE-UPLOADED-DATA'S OWN UPDATE-FILE-CONTROL-AFTER-
003700*    VALIDATION PARAGRAPH -- PARSING ITSELF NEVER REJECTS A ROW.
003710 UPDATE-FILE-CONTROL-AFTER-PARSE.
003720
003730     OPEN EXTEND FCTRL-FILE.
003740
003750     MOVE PARM-FILE-ID            TO FCTRL-FILE-ID.
003760     MOVE PARM-FILE-NAME          TO FCTRL-FILE-NAME.
003770     MOVE PARM-FILE-REFERENCE-NO  TO FCTRL-FILE-REFERENCE-NO.
003780     MOVE W-ROW-COUNT           TO FCTRL-TOTAL-RECORDS.
003790     MOVE 0                     TO FCTRL-SUCCESS-COUNT.
003800     MOVE 0                     TO FCTRL-FAILURE-COUNT.
003810     SET FCTRL-STAT-UPLOADED    TO TRUE.
003820
003830     WRITE FCTRL-RECORD.
003840
003850     CLOSE FCTRL-FILE.
003860*----------------------------------------------------------------
003870
003880*    LINE-SEQUENTIAL READ OF THE UPLOAD FILE.  NO KEY, NO INDEX
003890*    -- THE BOARD'S SPREADSHEET EXPORT IS A FLAT TEXT FILE, SO
003900*    THE ONLY WAY THROUGH IT IS FRONT TO BACK.
003910 READ-UPLOAD-FILE-NEXT-RECORD.
003920
003930     READ UPLOAD-FILE
003940        AT END
003950           MOVE "Y" TO W-END-OF-UPLOAD.
003960*----------------------------------------------------------------
003970
