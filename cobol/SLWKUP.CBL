000010*----------------------------------------------------------------
000020*    SLWKUP.CBL -- SELECT CLAUSE FOR THE WORKER-UPLOADED-DATA
000030*    STAGING FILE.  FIXED SEQUENTIAL, WRITTEN BY THE PARSER, READ
000040*    AND RE-WRITTEN (SAME SIZE) BY THE VALIDATOR, GENERATOR
000050*    AND SUMMARY REPORT.
000060*----------------------------------------------------------------
000070*    04/02/1989  RPK  LB-0118   ORIGINAL SELECT CLAUSE.
000080*----------------------------------------------------------------
000090 SELECT  WKUP-FILE ASSIGN TO "WKUPDAT"
000100         ORGANIZATION IS SEQUENTIAL.
000110
