000010*----------------------------------------------------------------
000020*    SLFCTRL.CBL -- SELECT CLAUSE FOR THE UPLOADED-FILE CONTROL
000030*    FILE.
000040*    FIXED SEQUENTIAL.  ONE RECORD PER UPLOAD BATCH, UPDATED IN
000050*    PLACE (REWRITE AFTER A POSITIONED READ) AS THE BATCH MOVES
000060*    THROUGH ITS WORKFLOW.
000070*----------------------------------------------------------------
000080*    04/02/1989  RPK  LB-0118   ORIGINAL SELECT CLAUSE.
000090*----------------------------------------------------------------
000100 SELECT  FCTRL-FILE ASSIGN TO "FCTRLDAT"
000110         ORGANIZATION IS SEQUENTIAL.
000120
