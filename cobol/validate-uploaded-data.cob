000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. validate-uploaded-data.
000030 AUTHOR. R P KOWALCZYK.
000040 INSTALLATION. LABOR BOARD DATA CENTER.
000050 DATE-WRITTEN. 04/09/1989.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED -- BATCH PRODUCTION LIBRARY.
000080*----------------------------------------------------------------
000090*    VALIDATE-UPLOADED-DATA -- WORKER-PAYMENT BATCH, STEP 2.
000100*    READS EVERY UPLOADED (STATUS-ID 1) STAGING RECORD FOR A
000110*    FILE-ID, APPLIES THE FIVE RECORD-VALIDATOR RULES, AND
000120*    RE-WRITES EACH RECORD VALIDATED (2) OR REJECTED (3) WITH
000130*    THE ACCUMULATED REJECTION REASON.  CALLED FROM
000140*    WORKER-PAYMENT-BATCH.
000150*----------------------------------------------------------------
000160*    CHANGE LOG
000170*    04/09/1989  RPK  LB-0118   ORIGINAL PROGRAM, RULES 1-3 ONLY.
000180*    09/30/1991  RPK  LB-0341   ADDED RULE 4 (NAME LENGTH) AND
000190*                                RULE 5 (MAXIMUM AMOUNT) AFTER
000200*                                BOARD OFFICE COMPLAINTS ABOUT
000210*                                RUNAWAY DATA ENTRY AMOUNTS.
000220*    03/11/1992  RPK  LB-0455   FILE-CONTROL SUCCESS/FAILURE
000230*                                COUNTS NOW WRITTEN BACK EVEN
000240*                                WHEN THE FILE FAILS VALIDATION.
000250*    11/19/1998  DWS  LB-1206   Y2K -- NO DATE FIELDS ARE TESTED
000260*                                BY THESE RULES, NOTHING TO
000270*                                CHANGE.
000280*    07/08/2004  MTC  LB-1733   REJECTION-REASON IS NOW BUILT BY
000290*                                STRING INSTEAD OF CONCATENATING
000300*                                MOVES, TO MATCH THE WIDER
000310*                                WKUP-REJECTION-REASON FIELD.
000320*    02/14/2005  MTC  LB-1744   DROPPED INVALID KEY OFF BOTH
000330*                                REWRITE STATEMENTS -- WKUP-FILE
000340*                                AND FCTRL-FILE ARE SEQUENTIAL,
000350*                                INVALID KEY IS ONLY LEGAL ON
000360*                                RELATIVE OR INDEXED REWRITE.
000370*    03/02/2005  MTC  LB-1752   CLASS W-DIGIT-CLASS WAS DECLARED
000380*                                BUT NEVER TESTED -- ALL FIVE
000390*                                RULES BELOW ALREADY TEST
000400*                                IS NUMERIC ON THE PACKED-LOOKING
000410*                                FIELDS THEY CARE ABOUT.  REMOVED
000420*                                THE DEAD CLASS CONDITION.
000430*----------------------------------------------------------------
000440 ENVIRONMENT DIVISION.
000450    CONFIGURATION SECTION.
000460*    W-DEBUG-SWITCH IS UPSI BIT 0 ON THE JCL EXEC CARD -- TURN IT
000470*    ON TO GET THE VALID/INVALID COUNT TRACE AT END OF RUN.
000480    SPECIAL-NAMES.
000490        SWITCH UPSI-0 IS W-DEBUG-SWITCH
000500            ON STATUS IS DEBUG-MODE-ON.
000510    INPUT-OUTPUT SECTION.
000520       FILE-CONTROL.
000530
000540*    STAGING AND CONTROL FILES ONLY -- THIS PROGRAM HAS NO
000550*    INTEREST IN THE UPLOAD FILE ITSELF, PARSE-UPLOAD-FILE IS
000560*    DONE WITH IT BY THE TIME THIS PROGRAM RUNS.
000570          COPY "SLWKUP.CBL".
000580          COPY "SLFCTRL.CBL".
000590
000600 DATA DIVISION.
000610    FILE SECTION.
000620
000630       COPY "FDWKUP.CBL".
000640       COPY "FDFCTRL.CBL".
000650
000660    WORKING-STORAGE SECTION.
000670
000680       COPY "wsgen01.cbl".
000690
000700       01  W-END-OF-STAGING            PIC X.
000710           88  END-OF-STAGING          VALUE "Y".
000720
000730       01  W-FOUND-CONTROL-RECORD      PIC X.
000740           88  FOUND-CONTROL-RECORD    VALUE "Y".
000750
000760*    ONE-FILE TOTALS -- VALID-COUNT/INVALID-COUNT ARE WHAT GET
000770*    WRITTEN BACK TO THE FILE-CONTROL RECORD'S SUCCESS/FAILURE
000780*    COUNTS AT END OF RUN.
000790       01  W-TOTAL-COUNT               PIC 9(07) COMP.
000800       01  W-VALID-COUNT                PIC 9(07) COMP.
000810       01  W-INVALID-COUNT              PIC 9(07) COMP.
000820
000830       01  W-ERROR-SWITCH              PIC X.
000840           88  RECORD-HAS-ERROR        VALUE "Y".
000850
000860*    ACCUMULATES REASON TEXT FOR ONE RECORD ACROSS ALL FIVE RULE
000870*    CHECKS BEFORE IT IS MOVED INTO WKUP-REJECTION-REASON -- A
000880*    RECORD CAN FAIL MORE THAN ONE RULE AT ONCE.
000890       01  W-REASON-TEXT                PIC X(100).
000900*    W-REASON-LAST-4 IS NOT READ ANYWHERE TODAY -- KEPT FROM THE
000910*    ORIGINAL LB-0118 LAYOUT, WHICH USED IT TO CHECK THE REASON
000920*    TEXT HAD NOT RUN PAST THE END OF THE FIELD BEFORE THE WIDER
000930*    STRING-BASED BUILD (LB-1733) MADE THAT CHECK UNNECESSARY.
000940       01  W-REASON-ALT REDEFINES W-REASON-TEXT.
000950           05  FILLER                   PIC X(96).
000960           05  W-REASON-LAST-4          PIC X(04).
000970
000980       77  W-FILE-ID                   PIC 9(09).
000990       77  DUMMY                        PIC X.
001000*----------------------------------------------------------------
001010
001020*    THE ONLY PARAMETER IS THE FILE-ID BEING VALIDATED -- EVERY
001030*    STAGING RECORD FOR THAT FILE IS READ AND RE-WRITTEN IN ONE
001040*    PASS, NO SEPARATE RECORD-ID LIST IS PASSED IN.
001050 LINKAGE SECTION.
001060
001070 01  PARM-FILE-ID                  PIC 9(09).
001080*----------------------------------------------------------------
001090
001100*    I-O OPEN (NOT INPUT) BECAUSE EACH RECORD IS REWRITTEN IN
001110*    PLACE RIGHT AFTER IT IS READ -- VALIDATE-ONE-RECORD DOES THE
001120*    READ-JUDGE-REWRITE CYCLE ONE RECORD AT A TIME.
001130 PROCEDURE DIVISION USING PARM-FILE-ID.
001140
001150 MAIN-PARAGRAPH.
001160
001170     MOVE PARM-FILE-ID            TO W-FILE-ID.
001180     MOVE "N" TO W-END-OF-STAGING.
001190     MOVE 0 TO W-TOTAL-COUNT.
001200     MOVE 0 TO W-VALID-COUNT.
001210     MOVE 0 TO W-INVALID-COUNT.
001220
001230     OPEN I-O WKUP-FILE.
001240
001250     PERFORM READ-STAGING-NEXT-UPLOADED-RECORD.
001260     PERFORM VALIDATE-ONE-RECORD THRU
001270                                 VALIDATE-ONE-RECORD-EXIT
001280        UNTIL END-OF-STAGING.
001290
001300     CLOSE WKUP-FILE.
001310
001320     PERFORM UPDATE-FILE-CONTROL-AFTER-VALIDATION.
001330
001340     IF DEBUG-MODE-ON
001350        DISPLAY "VALID: " W-VALID-COUNT
001360                " INVALID: " W-INVALID-COUNT.
001370
001380     EXIT PROGRAM.
001390     STOP RUN.
001400*----------------------------------------------------------------
001410
001420*    A RECORD THAT PASSES COMES OUT VALIDATED (2) WITH NO
001430*    REJECTION REASON; ONE THAT FAILS COMES OUT REJECTED (3) WITH
001440*    WHATEVER TEXT VALIDATE-STAGING-RECORD ACCUMULATED -- STATUS
001450*    AND REASON ARE ALWAYS SET TOGETHER, NEVER ONE WITHOUT THE
001460*    OTHER.
001470 VALIDATE-ONE-RECORD.
001480
001490     ADD 1 TO W-TOTAL-COUNT.
001500     PERFORM VALIDATE-STAGING-RECORD THRU
001510                                     VALIDATE-STAGING-RECORD-EXIT.
001520
001530     IF RECORD-HAS-ERROR
001540        SET WKUP-REJECTED TO TRUE
001550        ADD 1 TO W-INVALID-COUNT
001560     ELSE
001570        SET WKUP-VALIDATED TO TRUE
001580        MOVE SPACES TO WKUP-REJECTION-REASON
001590        ADD 1 TO W-VALID-COUNT.
001600
001610     PERFORM REWRITE-STAGING-RECORD.
001620     PERFORM READ-STAGING-NEXT-UPLOADED-RECORD.
001630
001640 VALIDATE-ONE-RECORD-EXIT.
001650     EXIT.
001660*----------------------------------------------------------------
001670
001680*    RUNS ALL FIVE RULES AGAINST ONE RECORD, THEN TURNS WHATEVER
001690*    TEXT CAME BACK IN W-REASON-TEXT INTO THE ERROR SWITCH VALID-
001700*    ATE-ONE-RECORD ABOVE ACTS ON.  ORDER OF THE FIVE PERFORMS
001710*    BELOW IS THE ORDER THE REASON TEXT READS BACK ON THE SCREEN
001720*    -- IT IS NOT A SHORT-CIRCUIT, EVERY RULE ALWAYS RUNS.
001730 VALIDATE-STAGING-RECORD.
001740
001750     MOVE "N" TO W-ERROR-SWITCH.
001760     MOVE SPACES TO W-REASON-TEXT.
001770
001780     PERFORM VALIDATE-WORKER-ID.
001790     PERFORM VALIDATE-EMPLOYEE-NAME-PRESENT.
001800     PERFORM VALIDATE-AMOUNT-PRESENT.
001810     PERFORM VALIDATE-EMPLOYEE-NAME-LENGTH.
001820     PERFORM VALIDATE-AMOUNT-MAXIMUM.
001830
001840     IF W-REASON-TEXT NOT EQUAL SPACES
001850        MOVE "Y" TO W-ERROR-SWITCH
001860        MOVE W-REASON-TEXT TO WKUP-REJECTION-REASON.
001870
001880 VALIDATE-STAGING-RECORD-EXIT.
001890     EXIT.
001900*----------------------------------------------------------------
001910
001920 VALIDATE-WORKER-ID.
001930
001940*    RULE 1 -- WORKER-ID MUST BE PRESENT (NON-ZERO).
001950
001960     IF WKUP-WORKER-ID EQUAL ZERO
001970        STRING W-REASON-TEXT DELIMITED BY SPACE
001980               "Worker ID is required. " DELIMITED BY SIZE
001990            INTO W-REASON-TEXT.
002000*----------------------------------------------------------------
002010
002020 VALIDATE-EMPLOYEE-NAME-PRESENT.
002030
002040*    RULE 2 -- EMPLOYEE-NAME MUST BE PRESENT (NON-BLANK).
002050
002060     IF WKUP-EMPLOYEE-NAME EQUAL SPACES
002070        STRING W-REASON-TEXT DELIMITED BY SPACE
002080               "Employee name is required. " DELIMITED BY SIZE
002090            INTO W-REASON-TEXT.
002100*----------------------------------------------------------------
002110
002120 VALIDATE-AMOUNT-PRESENT.
002130
002140*    RULE 3 -- AMOUNT MUST BE PRESENT AND GREATER THAN 0.
002150
002160     IF WKUP-AMOUNT NOT GREATER THAN ZERO
002170        STRING W-REASON-TEXT DELIMITED BY SPACE
002180               "Valid amount greater than 0 is required. "
002190                  DELIMITED BY SIZE
002200            INTO W-REASON-TEXT.
002210*----------------------------------------------------------------
002220
002230 VALIDATE-EMPLOYEE-NAME-LENGTH.
002240
002250*    RULE 4 -- EMPLOYEE-NAME MUST NOT EXCEED THE LAYOUT WIDTH.
002260*    THE LAYOUT IS PIC X(40) SO A NAME FILLING EVERY POSITION
002270*    HAS ALREADY BEEN TRUNCATED BY THE PARSER -- THIS RULE
002280*    CATCHES THAT CASE, MATCHING THE WORKER-PAYMENT SYSTEM'S
002290*    MAXIMUM-LENGTH CHECK.
002300
002310     IF WKUP-EMPLOYEE-NAME (40:1) NOT EQUAL SPACE
002320        STRING W-REASON-TEXT DELIMITED BY SPACE
002330               "Employee name must not exceed maximum length. "
002340                  DELIMITED BY SIZE
002350            INTO W-REASON-TEXT.
002360*----------------------------------------------------------------
002370
002380*    RULE 5 CATCHES A KEYING SLIP (AN EXTRA ZERO OR A MISPLACED
002390*    DECIMAL POINT ON THE UPLOAD SIDE) BEFORE IT EVER REACHES
002400*    GENERATE-PAYMENT-REQUEST -- THE LIMIT ITSELF IS A BOARD
002410*    POLICY NUMBER, NOT A SYSTEM CONSTRAINT, SO IT IS A LITERAL
002420*    HERE RATHER THAN A PARAMETER.
002430 VALIDATE-AMOUNT-MAXIMUM.
002440
002450     IF WKUP-AMOUNT GREATER THAN 1000000.00
002460        STRING W-REASON-TEXT DELIMITED BY SPACE
002470               "Amount seems unreasonably high (max 1,000,000). "
002480                  DELIMITED BY SIZE
002490            INTO W-REASON-TEXT.
002500*----------------------------------------------------------------
002510
002520*    REWRITE ON A SEQUENTIAL FILE HAS NO INVALID KEY PHRASE -- IT
002530*    JUST REPLACES THE LAST RECORD READ, IN PLACE, SAME LENGTH
002540*    (LB-1744).
002550 REWRITE-STAGING-RECORD.
002560
002570     REWRITE WKUP-RECORD.
002580*----------------------------------------------------------------
002590
002600*    SKIPS ANY RECORD NOT BELONGING TO THIS FILE-ID AND ANY
002610*    RECORD NOT IN UPLOADED STATUS -- THAT SECOND TEST IS WHAT
002620*    LETS THIS PROGRAM BE RUN AGAIN SAFELY ON A FILE THAT WAS
002630*    ALREADY VALIDATED, SINCE IT WILL FIND NOTHING LEFT TO DO.
002640 READ-STAGING-NEXT-UPLOADED-RECORD.
002650
002660     READ WKUP-FILE NEXT RECORD
002670        AT END
002680           MOVE "Y" TO W-END-OF-STAGING.
002690
002700     IF NOT END-OF-STAGING
002710        IF WKUP-FILE-ID NOT EQUAL W-FILE-ID
002720                 OR NOT WKUP-UPLOADED
002730           PERFORM READ-STAGING-NEXT-UPLOADED-RECORD.
002740*----------------------------------------------------------------
002750
002760*    VALIDATED MEANS ZERO FAILURES FOR THE WHOLE FILE, NOT JUST
002770*    MORE PASSES THAN FAILS -- GENERATE-PAYMENT-REQUEST TESTS
002780*    EXACTLY THIS STATUS BEFORE IT WILL BUILD A SINGLE PAYMENT
002790*    RECORD, SO A FILE WITH EVEN ONE REJECTED ROW NEVER REACHES
002800*    STEP 3 UNTIL THE BAD ROW IS FIXED AND RE-UPLOADED.
002810 UPDATE-FILE-CONTROL-AFTER-VALIDATION.
002820
002830     MOVE "N" TO W-FOUND-CONTROL-RECORD.
002840     OPEN I-O FCTRL-FILE.
002850
002860     PERFORM FIND-FILE-CONTROL-RECORD
002870        THRU FIND-FILE-CONTROL-RECORD-EXIT.
002880
002890     IF FOUND-CONTROL-RECORD
002900        MOVE W-VALID-COUNT      TO FCTRL-SUCCESS-COUNT
002910        MOVE W-INVALID-COUNT    TO FCTRL-FAILURE-COUNT
002920        IF W-INVALID-COUNT EQUAL ZERO
002930           SET FCTRL-STAT-VALIDATED      TO TRUE
002940        ELSE
002950           SET FCTRL-STAT-VALIDATION-FAIL TO TRUE
002960        END-IF
002970        REWRITE FCTRL-RECORD.
002980
002990     CLOSE FCTRL-FILE.
003000*----------------------------------------------------------------
003010
003020*    LINEAR SCAN OF THE CONTROL FILE FOR ONE FILE-ID -- SAME
003030*    SEARCH-BY-KEY IDIOM AS EVERY OTHER PROGRAM IN THIS SYSTEM,
003040*    SINCE THE CONTROL FILE CARRIES NO INDEX OF ITS OWN.
003050 FIND-FILE-CONTROL-RECORD.
003060
003070     READ FCTRL-FILE NEXT RECORD
003080        AT END
003090           GO TO FIND-FILE-CONTROL-RECORD-EXIT.
003100
003110     IF FCTRL-FILE-ID EQUAL W-FILE-ID
003120        MOVE "Y" TO W-FOUND-CONTROL-RECORD
003130        GO TO FIND-FILE-CONTROL-RECORD-EXIT.
003140
003150     GO TO FIND-FILE-CONTROL-RECORD.
003160
003170 FIND-FILE-CONTROL-RECORD-EXIT.
003180     EXIT.
003190*----------------------------------------------------------------
003200
