000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. file-summary-report.
000030 AUTHOR. R P KOWALCZYK.
000040 INSTALLATION. LABOR BOARD DATA CENTER.
000050 DATE-WRITTEN. 04/23/1989.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED -- BATCH PRODUCTION LIBRARY.
000080*----------------------------------------------------------------
000090*    FILE-SUMMARY-REPORT -- WORKER-PAYMENT BATCH, STEP 5.
000100*    PRINTS ONE LINE PER UPLOAD BATCH (FILE-ID) SHOWING RECORD
000110*    COUNTS, VALIDATED AMOUNT AND STATUS, WITH A GRAND TOTAL
000120*    LINE.  PARM-FILE-ID OF ZERO MEANS "ALL FILES"; A NON-ZERO
000130*    VALUE RESTRICTS THE LISTING TO THAT ONE FILE-ID.  CALLED
000140*    FROM WORKER-PAYMENT-BATCH.
000150*----------------------------------------------------------------
000160*    CHANGE LOG
000170*    04/23/1989  RPK  LB-0118   ORIGINAL PROGRAM.
000180*    09/30/1991  RPK  LB-0341   FILES WITH ZERO STAGING RECORDS
000190*                                ARE NOW SKIPPED -- BOARD OFFICE
000200*                                DID NOT WANT BLANK LINES FOR
000210*                                FILE-IDS THAT NEVER UPLOADED.
000220*    03/11/1992  RPK  LB-0455   ADDED THE READY-FOR-PAYMENT
000230*                                COLUMN SO THE COUNTER STAFF DO
000240*                                NOT HAVE TO CROSS-CHECK AGAINST
000250*                                THE FILE-CONTROL FILE BY HAND.
000260*    11/19/1998  DWS  LB-1206   Y2K -- RUN-DATE COMES FROM
000270*                                WSGEN01 WHICH IS ALREADY 4-DIGIT
000280*                                CENTURY, NOTHING TO CHANGE HERE.
000290*    07/08/2004  MTC  LB-1733   ADDED PARM-FILE-ID SO THE SAME
000300*                                PROGRAM SERVES BOTH THE SINGLE-
000310*                                FILE SUMMARY AND THE ALL-FILES
000320*                                LISTING -- TWO PROGRAMS WERE
000330*                                HARD TO KEEP IN STEP.
000340*    02/14/2005  MTC  LB-1744   THE FILE-ID CONTROL BREAK BELOW
000350*                                ASSUMED WKUP-FILE WAS ALREADY IN
000360*                                FILE-ID ORDER, BUT THE PARSER
000370*                                ONLY EVER EXTENDS THE END OF IT.
000380*                                ADDED A SORT INTO WORK-FILE SO
000390*                                THE BREAK LOGIC CAN TRUST THE
000400*                                ORDER IT READS.
000410*    03/02/2005  MTC  LB-1755   CLASS W-DIGIT-CLASS WAS DECLARED
000420*                                BUT NEVER TESTED -- THIS REPORT
000430*                                ONLY COMPARES FILE-IDS AND
000440*                                STATUS-IDS THAT ARE ALREADY
000450*                                NUMERIC PICTURES, IT NEVER HAD
000460*                                A REASON TO CLASS-TEST RAW
000470*                                TEXT.  REMOVED THE DEAD CLASS
000480*                                CONDITION.
000490*    03/09/2005  MTC  LB-1763   A FILE COULD SIT AT REQUEST_
000500*                                GENERATED FOREVER -- NOTHING
000510*                                EVER MOVED IT TO COMPLETED, SO
000520*                                THE 88-LEVEL FOR THAT STATUS WAS
000530*                                TESTED IN WORKER-PAYMENT-BATCH
000540*                                BUT NEVER SET ANYWHERE.  THIS
000550*                                SCAN NOW REWRITES THE FILE
000560*                                CONTROL RECORD TO COMPLETED THE
000570*                                FIRST TIME IT FINDS ONE STILL
000580*                                AT REQUEST_GENERATED.  FCTRL-
000590*                                FILE IS NOW OPENED I-O INSTEAD
000600*                                OF INPUT.
000610*----------------------------------------------------------------
000620 ENVIRONMENT DIVISION.
000630    CONFIGURATION SECTION.
000640*    W-DEBUG-SWITCH IS UPSI BIT 0 ON THE JCL EXEC CARD, CARRIED
000650*    FORWARD FROM THE OTHER FOUR BATCH PROGRAMS FOR CONSISTENCY
000660*    -- THIS PROGRAM DOES NOT CURRENTLY TEST DEBUG-MODE-ON
000670*    ANYWHERE, SINCE EVERYTHING IT PRODUCES GOES TO THE REPORT.
000680    SPECIAL-NAMES.
000690        SWITCH UPSI-0 IS W-DEBUG-SWITCH
000700            ON STATUS IS DEBUG-MODE-ON.
000710    INPUT-OUTPUT SECTION.
000720       FILE-CONTROL.
000730
000740          COPY "SLWKUP.CBL".
000750          COPY "SLFCTRL.CBL".
000760
000770          SELECT SUMMARY-REPORT-FILE ASSIGN TO "SUMRPT"
000780                 ORGANIZATION IS LINE SEQUENTIAL.
000790
000800*    WKUP-FILE ARRIVES IN UPLOAD ORDER, NOT FILE-ID ORDER --
000810*    EACH PARSER RUN JUST EXTENDS THE END OF IT.  SORT-FILE AND
000820*    WORK-FILE PUT IT IN ASCENDING FILE-ID ORDER BEFORE THE
000830*    CONTROL BREAK BELOW EVER SEES A RECORD, THE SAME WAY
000840*    DEDUCTIBLES-REPORT SORTS VOUCHER-FILE BY PAID-DATE.
000850          SELECT WORK-FILE ASSIGN TO "WKUPWRK"
000860                 ORGANIZATION IS SEQUENTIAL.
000870
000880          SELECT SORT-FILE ASSIGN TO "WKUPSRT".
000890
000900 DATA DIVISION.
000910    FILE SECTION.
000920
000930       COPY "FDWKUP.CBL".
000940       COPY "FDFCTRL.CBL".
000950
000960*    WORK-RECORD AND SORT-RECORD ARE THE SAME SIZE AND SHAPE AS
000970*    FDWKUP.CBL'S WKUP-RECORD, WITH ONLY THE THREE FIELDS THIS
000980*    PROGRAM ACTUALLY NEEDS (FILE-ID, AMOUNT, STATUS-ID) BROKEN
000990*    OUT BY POSITION AND EVERYTHING ELSE LEFT AS FILLER -- THE
001000*    SORT DOES NOT CARE WHAT IS IN THE REST OF THE RECORD, IT
001010*    JUST HAS TO MOVE THE SAME NUMBER OF BYTES THROUGH.
001020       FD  WORK-FILE
001030           LABEL RECORDS ARE STANDARD.
001040       01  WORK-RECORD.
001050           05  FILLER                  PIC X(09).
001060           05  WORK-FILE-ID            PIC 9(09).
001070           05  FILLER                  PIC X(188).
001080           05  WORK-AMOUNT             PIC S9(08)V99.
001090           05  FILLER                  PIC X(50).
001100           05  WORK-STATUS-ID          PIC 9(01).
001110               88  WORK-VALIDATED      VALUE 2.
001120               88  WORK-REJECTED       VALUE 3.
001130           05  FILLER                  PIC X(120).
001140
001150*    SORT-RECORD CARRIES NO 88-LEVELS OF ITS OWN -- THE SORT
001160*    PHASE NEVER TESTS WORK-VALIDATED/WORK-REJECTED, ONLY THE
001170*    POST-SORT READ OF WORK-FILE DOES.
001180       SD  SORT-FILE.
001190       01  SORT-RECORD.
001200           05  FILLER                  PIC X(09).
001210           05  SORT-FILE-ID            PIC 9(09).
001220           05  FILLER                  PIC X(188).
001230           05  SORT-AMOUNT             PIC S9(08)V99.
001240           05  FILLER                  PIC X(50).
001250           05  SORT-STATUS-ID          PIC 9(01).
001260           05  FILLER                  PIC X(120).
001270
001280*    132-COLUMN LINE-SEQUENTIAL PRINT FILE, SAME WIDTH AS THIS
001290*    SHOP'S OTHER CONTROL-BREAK REPORTS -- WIDE ENOUGH FOR THE
001300*    FILE-NAME COLUMN WITHOUT WRAPPING.
001310       FD  SUMMARY-REPORT-FILE
001320           LABEL RECORDS ARE OMITTED.
001330       01  PRINTER-RECORD              PIC X(132).
001340
001350    WORKING-STORAGE SECTION.
001360
001370       COPY "wsgen01.cbl".
001380
001390*    REPORT LAYOUT -- TITLE/HEADING-1/HEADING-2/DETAIL-1/GRAND-
001400*    TOTAL-LINE, SAME FIVE-RECORD SHAPE USED ON EVERY CONTROL-
001410*    BREAK REPORT IN THIS SYSTEM.  EACH IS MOVED WHOLE TO
001420*    PRINTER-RECORD AND WRITTEN, NEVER BUILT FIELD BY FIELD ON
001430*    THE FD RECORD ITSELF.
001440       01  TITLE.
001450           05  FILLER                  PIC X(40) VALUE SPACES.
001460           05  FILLER                  PIC X(27) VALUE
001470               "WORKER PAYMENT FILE SUMMARY REPORT".
001480           05  FILLER                  PIC X(10) VALUE SPACES.
001490           05  FILLER                  PIC X(9) VALUE "RUN DATE:".
001500           05  H-RUN-DATE              PIC X(10).
001510           05  FILLER                  PIC X(10) VALUE SPACES.
001520           05  FILLER                  PIC X(6) VALUE "PAGE: ".
001530           05  H-PAGE-NUMBER           PIC 9(04).
001540           05  FILLER                  PIC X(16) VALUE SPACES.
001550
001560*    COLUMN HEADINGS MATCH DETAIL-1 FIELD FOR FIELD, LEFT TO
001570*    RIGHT -- FILE-ID, FILE NAME, TOTAL, VALID, REJECT, VALIDATED
001580*    AMOUNT, FILE-STATUS, RDY (READY-FOR-PAYMENT).
001590       01  HEADING-1.
001600           05  FILLER                  PIC X(9) VALUE "FILE-ID".
001610           05  FILLER                  PIC X(25) VALUE
001620               "FILE NAME".
001630           05  FILLER                  PIC X(7) VALUE "TOTAL".
001640           05  FILLER                  PIC X(7) VALUE "VALID".
001650           05  FILLER                  PIC X(7) VALUE "REJECT".
001660           05  FILLER                  PIC X(16) VALUE
001670               "VALIDATED AMOUNT".
001680           05  FILLER                  PIC X(19) VALUE
001690               "FILE-STATUS".
001700           05  FILLER                  PIC X(5) VALUE "RDY".
001710           05  FILLER                  PIC X(37) VALUE SPACES.
001720
001730*    UNDERLINE RULE, PRINTED ONCE PER PAGE RIGHT UNDER HEADING-1.
001740       01  HEADING-2.
001750           05  FILLER                  PIC X(130) VALUE ALL "-".
001760           05  FILLER                  PIC X(2) VALUE SPACES.
001770
001780*    ONE DETAIL LINE PER FILE-ID GROUP -- D-READY-FOR-PAYMENT IS
001790*    "Y" OR "N" ONLY, NOT A FULL WORD, SO THE COLUMN STAYS
001800*    NARROW (LB-0455 ADDED THIS COLUMN SO COUNTER STAFF DO NOT
001810*    HAVE TO CROSS-CHECK THE FILE-CONTROL FILE BY HAND).
001820       01  DETAIL-1.
001830           05  D-FILE-ID                PIC ZZZZZZZZ9.
001840           05  FILLER                   PIC X(1) VALUE SPACES.
001850           05  D-FILE-NAME              PIC X(25).
001860           05  D-TOTAL-RECORDS          PIC ZZZZZZ9.
001870           05  FILLER                   PIC X(1) VALUE SPACES.
001880           05  D-VALIDATED-COUNT        PIC ZZZZZZ9.
001890           05  FILLER                   PIC X(1) VALUE SPACES.
001900           05  D-REJECTED-COUNT         PIC ZZZZZZ9.
001910           05  FILLER                   PIC X(2) VALUE SPACES.
001920           05  D-VALIDATED-AMOUNT       PIC ZZ,ZZZ,ZZ9.99.
001930           05  FILLER                   PIC X(2) VALUE SPACES.
001940           05  D-FILE-STATUS            PIC X(19).
001950           05  D-READY-FOR-PAYMENT      PIC X.
001960           05  FILLER                   PIC X(37) VALUE SPACES.
001970
001980*    PRINTED ONCE AT THE VERY END OF THE RUN -- FILES COUNTS
001990*    HOW MANY DETAIL LINES WERE ACTUALLY PRINTED, NOT HOW MANY
002000*    FILE-IDS EXIST ON THE CONTROL FILE, SO AN EMPTY FILE THAT
002010*    WAS SKIPPED (LB-0341) DOES NOT INFLATE THIS COUNT EITHER.
002020       01  GRAND-TOTAL-LINE.
002030           05  FILLER                   PIC X(9) VALUE SPACES.
002040           05  FILLER                   PIC X(9) VALUE "FILES:".
002050           05  G-TOTAL-FILES            PIC ZZZZ9.
002060           05  FILLER                   PIC X(3) VALUE SPACES.
002070           05  FILLER                   PIC X(9) VALUE "RECORDS:".
002080           05  G-TOTAL-RECORDS          PIC ZZZZZZ9.
002090           05  FILLER                   PIC X(3) VALUE SPACES.
002100           05  FILLER                   PIC X(10) VALUE
002110               "VALIDATED:".
002120           05  G-TOTAL-VALIDATED        PIC ZZZZZZ9.
002130           05  FILLER                   PIC X(3) VALUE SPACES.
002140           05  FILLER                   PIC X(7) VALUE "AMOUNT:".
002150           05  G-TOTAL-AMOUNT           PIC ZZZ,ZZZ,ZZ9.99-.
002160           05  FILLER                   PIC X(46) VALUE SPACES.
002170
002180*    END-OF-STAGING DRIVES THE OUTER LOOP IN MAIN-PARAGRAPH --
002190*    IT IS SET ONCE, WHEN THE SORTED WORK-FILE HAS NO RECORD
002200*    LEFT TO BEGIN A NEW FILE-ID GROUP.
002210       01  W-END-OF-STAGING            PIC X.
002220           88  END-OF-STAGING          VALUE "Y".
002230
002240*    END-OF-FCTRL AND FOUND-CONTROL-RECORD ARE LOCAL TO ONE CALL
002250*    OF GET-FILE-CONTROL-FOR-GROUP -- THEY ARE RESET EVERY TIME
002260*    THAT PARAGRAPH RUNS AND DO NOT CARRY STATE BETWEEN GROUPS.
002270       01  W-END-OF-FCTRL              PIC X.
002280           88  END-OF-FCTRL            VALUE "Y".
002290
002300       01  W-FOUND-CONTROL-RECORD      PIC X.
002310           88  FOUND-CONTROL-RECORD    VALUE "Y".
002320
002330*    PAGE-FULL AT 55 LINES LEAVES ROOM FOR THE TITLE, BLANK LINE
002340*    AND TWO HEADING LINES PRINT-HEADINGS WRITES WITHOUT RUNNING
002350*    PAST A STANDARD 66-LINE PRINTER PAGE.
002360       01  W-PRINTED-LINES             PIC 99.
002370           88  PAGE-FULL                VALUE 55 THRU 99.
002380
002390*    ONE GROUP OF W-GRP- FIELDS PER FILE-ID, RESET AT THE TOP OF
002400*    EVERY CONTROL BREAK IN PROCESS-ONE-FILE-GROUP AND ROLLED
002410*    INTO THE W-GRAND-TOTAL- FIELDS BELOW AS EACH GROUP FINISHES.
002420       01  W-CURRENT-FILE-ID           PIC 9(09) COMP.
002430       01  W-GRP-TOTAL-RECORDS         PIC 9(07) COMP.
002440       01  W-GRP-VALIDATED-COUNT       PIC 9(07) COMP.
002450       01  W-GRP-REJECTED-COUNT        PIC 9(07) COMP.
002460       01  W-GRP-VALIDATED-AMOUNT      PIC S9(10)V99.
002470
002480*    RUN-WIDE ACCUMULATORS, PRINTED ONCE BY PRINT-GRAND-TOTAL-
002490*    LINE AFTER THE LAST FILE-ID GROUP HAS BEEN PROCESSED.
002500       01  W-GRAND-TOTAL-FILES         PIC 9(05) COMP.
002510       01  W-GRAND-TOTAL-RECORDS       PIC 9(07) COMP.
002520       01  W-GRAND-TOTAL-VALIDATED     PIC 9(07) COMP.
002530       01  W-GRAND-TOTAL-AMOUNT        PIC S9(13)V99.
002540
002550*    ACCEPT FROM DATE RETURNS A 6-DIGIT YYMMDD FIELD -- THE
002560*    REDEFINES BREAKS IT INTO THE THREE PIECES GET-RUN-DATE
002570*    WINDOWS INTO A 4-DIGIT CENTURY.
002580       01  W-DATE-6                    PIC 9(06).
002590       01  W-DATE-6-ALT REDEFINES W-DATE-6.
002600           05  W-DATE-6-YY              PIC 9(02).
002610           05  W-DATE-6-MM              PIC 9(02).
002620           05  W-DATE-6-DD              PIC 9(02).
002630
002640       77  PAGE-NUMBER                  PIC 9(04) COMP.
002650       77  DUMMY                        PIC X.
002660*----------------------------------------------------------------
002670
002680*    ZERO MEANS "ALL FILES" -- PROCESS-ONE-FILE-GROUP TESTS THIS
002690*    PARAMETER AGAINST EVERY GROUP'S FILE-ID TO DECIDE WHETHER
002700*    TO PRINT THAT GROUP'S LINE (LB-1733).
002710 LINKAGE SECTION.
002720
002730 01  PARM-FILE-ID                  PIC 9(09).
002740*----------------------------------------------------------------
002750
002760*    SORT FIRST, THEN ONE SEQUENTIAL PASS DOWN THE NOW-ORDERED
002770*    WORK-FILE DRIVES BOTH THE CONTROL BREAK AND THE GRAND
002780*    TOTAL -- NO SECOND PASS OF ANY FILE IS EVER MADE.
002790 PROCEDURE DIVISION USING PARM-FILE-ID.
002800
002810*    MAIN-PARAGRAPH DRIVES THE WHOLE RUN -- SORT WKUP-FILE INTO
002820*    FILE-ID ORDER, THEN WALK THE SORTED COPY ONCE, PRINTING ONE
002830*    LINE PER FILE-ID GROUP AND A GRAND TOTAL AT THE END.  IT
002840*    NEVER OPENS WKUP-FILE DIRECTLY -- THE SORT STATEMENT'S
002850*    USING PHRASE OWNS THAT OPEN/CLOSE.
002860 MAIN-PARAGRAPH.
002870
002880     MOVE 0 TO PAGE-NUMBER.
002890     MOVE 0 TO W-GRAND-TOTAL-FILES.
002900     MOVE 0 TO W-GRAND-TOTAL-RECORDS.
002910     MOVE 0 TO W-GRAND-TOTAL-VALIDATED.
002920     MOVE 0 TO W-GRAND-TOTAL-AMOUNT.
002930     MOVE "N" TO W-END-OF-STAGING.
002940
002950     PERFORM GET-RUN-DATE.
002960
002970     SORT SORT-FILE
002980        ON ASCENDING KEY SORT-FILE-ID
002990        USING WKUP-FILE
003000        GIVING WORK-FILE.
003010
003020     OPEN OUTPUT SUMMARY-REPORT-FILE.
003030     OPEN INPUT  WORK-FILE.
003040
003050     PERFORM PRINT-HEADINGS.
003060
003070     PERFORM READ-STAGING-NEXT-RECORD.
003080     PERFORM PROCESS-ONE-FILE-GROUP THRU
003090                                    PROCESS-ONE-FILE-GROUP-EXIT
003100        UNTIL END-OF-STAGING.
003110
003120     PERFORM PRINT-GRAND-TOTAL-LINE.
003130     PERFORM FINALIZE-PAGE.
003140
003150     CLOSE WORK-FILE.
003160     CLOSE SUMMARY-REPORT-FILE.
003170
003180     EXIT PROGRAM.
003190     STOP RUN.
003200*----------------------------------------------------------------
003210
003220 GET-RUN-DATE.
003230
003240*    Y2K WINDOWING -- TWO-DIGIT YEARS BELOW 50 ARE 20XX, AT
003250*    OR ABOVE 50 ARE 19XX.  NO 2-DIGIT YEAR IS EVER STORED.
003260
003270     ACCEPT W-DATE-6 FROM DATE.
003280
003290     IF W-DATE-6-YY LESS THAN 50
003300        COMPUTE W-RUN-DATE-CCYY = 2000 + W-DATE-6-YY
003310     ELSE
003320        COMPUTE W-RUN-DATE-CCYY = 1900 + W-DATE-6-YY.
003330
003340     MOVE W-DATE-6-MM TO W-RUN-DATE-MM.
003350     MOVE W-DATE-6-DD TO W-RUN-DATE-DD.
003360
003370     MOVE W-RUN-DATE-CCYY TO W-RUN-DATE-EDIT-CCYY.
003380     MOVE W-RUN-DATE-MM   TO W-RUN-DATE-EDIT-MM.
003390     MOVE W-RUN-DATE-DD   TO W-RUN-DATE-EDIT-DD.
003400*----------------------------------------------------------------
003410
003420*    CONTROL BREAK ON WORK-FILE-ID.  EACH CALL OF THIS PARAGRAPH
003430*    SWALLOWS ONE WHOLE FILE-ID GROUP OF STAGING RECORDS AND, IF
003440*    PARM-FILE-ID SAYS TO, PRINTS ONE SUMMARY LINE FOR IT BEFORE
003450*    RETURNING -- THE CALLER'S UNTIL END-OF-STAGING LOOP THEN
003460*    PICKS UP WHEREVER THIS GROUP LEFT OFF ON THE NEXT FILE-ID.
003470 PROCESS-ONE-FILE-GROUP.
003480
003490     MOVE WORK-FILE-ID TO W-CURRENT-FILE-ID.
003500     MOVE 0 TO W-GRP-TOTAL-RECORDS.
003510     MOVE 0 TO W-GRP-VALIDATED-COUNT.
003520     MOVE 0 TO W-GRP-REJECTED-COUNT.
003530     MOVE 0 TO W-GRP-VALIDATED-AMOUNT.
003540
003550     PERFORM ACCUMULATE-ONE-STAGING-RECORD
003560        UNTIL END-OF-STAGING
003570           OR WORK-FILE-ID NOT EQUAL W-CURRENT-FILE-ID.
003580
003590     IF W-GRP-TOTAL-RECORDS GREATER THAN ZERO
003600        IF PARM-FILE-ID EQUAL ZERO
003610                 OR PARM-FILE-ID EQUAL W-CURRENT-FILE-ID
003620           PERFORM PRINT-ONE-FILE-LINE.
003630
003640 PROCESS-ONE-FILE-GROUP-EXIT.
003650     EXIT.
003660*----------------------------------------------------------------
003670
003680*    A STAGING RECORD IS EITHER VALIDATED OR REJECTED, NEVER
003690*    BOTH AND NEVER NEITHER BY THE TIME THIS REPORT RUNS --
003700*    VALIDATE-UPLOADED-DATA ALREADY SETTLED WORK-STATUS-ID
003710*    ONE WAY OR THE OTHER BEFORE THIS PROGRAM EVER SAW THE FILE.
003720 ACCUMULATE-ONE-STAGING-RECORD.
003730
003740     ADD 1 TO W-GRP-TOTAL-RECORDS.
003750
003760     IF WORK-VALIDATED
003770        ADD 1 TO W-GRP-VALIDATED-COUNT
003780        ADD WORK-AMOUNT TO W-GRP-VALIDATED-AMOUNT
003790     ELSE
003800        IF WORK-REJECTED
003810           ADD 1 TO W-GRP-REJECTED-COUNT.
003820
003830     PERFORM READ-STAGING-NEXT-RECORD.
003840*----------------------------------------------------------------
003850
003860*    WORK-FILE IS THE SORTED COPY OF WKUP-FILE -- SORT HANDLES
003870*    ITS OWN OPEN/CLOSE, SO THIS PARAGRAPH IS THE ONLY READ
003880*    AGAINST IT FOR THE WHOLE RUN.
003890 READ-STAGING-NEXT-RECORD.
003900
003910     READ WORK-FILE NEXT RECORD
003920        AT END
003930           MOVE "Y" TO W-END-OF-STAGING.
003940*----------------------------------------------------------------
003950
003960*    ONE DETAIL LINE PER FILE-ID GROUP.  THE FILE CONTROL LOOKUP
003970*    BELOW BRINGS IN THE FILE NAME AND STATUS THE OPERATOR KNOWS
003980*    THE UPLOAD BY, SINCE THE STAGING FILE ITSELF ONLY CARRIES
003990*    THE NUMERIC FILE-ID (LB-0455).
004000 PRINT-ONE-FILE-LINE.
004010
004020     IF PAGE-FULL
004030        PERFORM FINALIZE-PAGE
004040        PERFORM PRINT-HEADINGS.
004050
004060     PERFORM GET-FILE-CONTROL-FOR-GROUP.
004070
004080     MOVE W-CURRENT-FILE-ID      TO D-FILE-ID.
004090     MOVE W-GRP-TOTAL-RECORDS    TO D-TOTAL-RECORDS.
004100     MOVE W-GRP-VALIDATED-COUNT  TO D-VALIDATED-COUNT.
004110     MOVE W-GRP-REJECTED-COUNT   TO D-REJECTED-COUNT.
004120     MOVE W-GRP-VALIDATED-AMOUNT TO D-VALIDATED-AMOUNT.
004130
004140     IF FOUND-CONTROL-RECORD
004150        MOVE FCTRL-FILE-NAME   TO D-FILE-NAME
004160        MOVE FCTRL-FILE-STATUS TO D-FILE-STATUS
004170     ELSE
004180        MOVE "** NOT ON FILE CONTROL **" TO D-FILE-NAME
004190        MOVE SPACES                      TO D-FILE-STATUS.
004200
004210     IF W-GRP-VALIDATED-COUNT GREATER THAN ZERO
004220        MOVE "Y" TO D-READY-FOR-PAYMENT
004230     ELSE
004240        MOVE "N" TO D-READY-FOR-PAYMENT.
004250
004260     MOVE DETAIL-1 TO PRINTER-RECORD.
004270     WRITE PRINTER-RECORD.
004280     ADD 1 TO W-PRINTED-LINES.
004290
004300     ADD 1                       TO W-GRAND-TOTAL-FILES.
004310     ADD W-GRP-TOTAL-RECORDS     TO W-GRAND-TOTAL-RECORDS.
004320     ADD W-GRP-VALIDATED-COUNT   TO W-GRAND-TOTAL-VALIDATED.
004330     ADD W-GRP-VALIDATED-AMOUNT  TO W-GRAND-TOTAL-AMOUNT.
004340*----------------------------------------------------------------
004350
004360*    FCTRL-FILE IS RE-OPENED AND RE-SCANNED FROM THE TOP FOR
004370*    EVERY FILE-ID GROUP -- IT IS A SMALL FILE AND THIS KEEPS
004380*    THE LOOKUP LOGIC THE SAME AS THE OTHER FOUR PROGRAMS'
004390*    FIND-FILE-CONTROL-RECORD PARAGRAPHS, NONE OF WHICH INDEX
004400*    OR KEY FCTRL-FILE.  OPENED I-O, NOT INPUT, SINCE A FILE
004410*    STILL SHOWING REQUEST_GENERATED GETS REWRITTEN TO COMPLETED
004420*    BELOW (LB-1763) -- THIS REPORT IS THE ONLY ONE OF THE FIVE
004430*    PROGRAMS THAT EVER WRITES THAT STATUS.
004440 GET-FILE-CONTROL-FOR-GROUP.
004450
004460     MOVE "N" TO W-FOUND-CONTROL-RECORD.
004470     MOVE "N" TO W-END-OF-FCTRL.
004480
004490     OPEN I-O FCTRL-FILE.
004500     PERFORM FIND-FCTRL-RECORD THRU FIND-FCTRL-RECORD-EXIT.
004510
004520     IF FOUND-CONTROL-RECORD
004530        IF FCTRL-STAT-REQ-GENERATED
004540           PERFORM CLOSE-OUT-FILE-CONTROL-RECORD.
004550
004560     CLOSE FCTRL-FILE.
004570*----------------------------------------------------------------
004580
004590*    A FILE STAYS AT REQUEST_GENERATED UNTIL SOME LATER PASS OF
004600*    THIS REPORT CONFIRMS THE PAYMENT RUN WENT OUT -- THAT
004610*    CONFIRMATION IS WHAT THIS SCAN STANDS IN FOR, SO THE FIRST
004620*    TIME THIS SCAN SEES A REQUEST_GENERATED FILE IT CLOSES IT
004630*    OUT TO COMPLETED AND REPORTS IT THAT WAY (LB-1763).
004640 CLOSE-OUT-FILE-CONTROL-RECORD.
004650
004660     SET FCTRL-STAT-COMPLETED TO TRUE.
004670     REWRITE FCTRL-RECORD.
004680*----------------------------------------------------------------
004690
004700*    SEQUENTIAL SCAN FOR THE ONE FCTRL RECORD MATCHING THE
004710*    CURRENT FILE-ID GROUP.  GO TO IS USED HERE INSTEAD OF
004720*    PERFORM ... UNTIL SINCE TWO DIFFERENT CONDITIONS (FOUND,
004730*    OR END OF FCTRL-FILE) BOTH NEED TO DROP OUT OF THE LOOP.
004740 FIND-FCTRL-RECORD.
004750
004760     READ FCTRL-FILE NEXT RECORD
004770        AT END
004780           MOVE "Y" TO W-END-OF-FCTRL
004790           GO TO FIND-FCTRL-RECORD-EXIT.
004800
004810     IF FCTRL-FILE-ID EQUAL W-CURRENT-FILE-ID
004820        MOVE "Y" TO W-FOUND-CONTROL-RECORD
004830        GO TO FIND-FCTRL-RECORD-EXIT.
004840
004850     GO TO FIND-FCTRL-RECORD.
004860
004870 FIND-FCTRL-RECORD-EXIT.
004880     EXIT.
004890*----------------------------------------------------------------
004900
004910*    PRINTED ONCE, AFTER THE LAST FILE-ID GROUP HAS BEEN
004920*    PROCESSED.  G-TOTAL-RECORDS COUNTS EVERY STAGING RECORD
004930*    SEEN THIS RUN; G-TOTAL-VALIDATED AND G-TOTAL-AMOUNT COUNT
004940*    ONLY THE RECORDS GENERATE-PAYMENT-REQUEST WILL ACTUALLY PAY.
004950 PRINT-GRAND-TOTAL-LINE.
004960
004970     IF PAGE-FULL
004980        PERFORM FINALIZE-PAGE
004990        PERFORM PRINT-HEADINGS.
005000
005010     MOVE W-GRAND-TOTAL-FILES     TO G-TOTAL-FILES.
005020     MOVE W-GRAND-TOTAL-RECORDS   TO G-TOTAL-RECORDS.
005030     MOVE W-GRAND-TOTAL-VALIDATED TO G-TOTAL-VALIDATED.
005040     MOVE W-GRAND-TOTAL-AMOUNT    TO G-TOTAL-AMOUNT.
005050
005060     MOVE SPACES TO PRINTER-RECORD.
005070     WRITE PRINTER-RECORD.
005080     MOVE GRAND-TOTAL-LINE TO PRINTER-RECORD.
005090     WRITE PRINTER-RECORD.
005100     ADD 2 TO W-PRINTED-LINES.
005110*----------------------------------------------------------------
005120
005130*    CALLED ONCE AT THE TOP OF THE RUN AND AGAIN EVERY TIME
005140*    FINALIZE-PAGE CLOSES OUT A FULL PAGE -- H-RUN-DATE AND
005150*    H-PAGE-NUMBER ARE THE ONLY TWO FIELDS THAT VARY FROM ONE
005160*    PRINTING OF THE HEADINGS TO THE NEXT.
005170 PRINT-HEADINGS.
005180
005190     ADD 1 TO PAGE-NUMBER.
005200     MOVE PAGE-NUMBER      TO H-PAGE-NUMBER.
005210     MOVE W-RUN-DATE-EDITED TO H-RUN-DATE.
005220
005230     MOVE TITLE      TO PRINTER-RECORD.
005240     WRITE PRINTER-RECORD.
005250     MOVE SPACES     TO PRINTER-RECORD.
005260     WRITE PRINTER-RECORD.
005270     MOVE HEADING-1  TO PRINTER-RECORD.
005280     WRITE PRINTER-RECORD.
005290     MOVE HEADING-2  TO PRINTER-RECORD.
005300     WRITE PRINTER-RECORD.
005310
005320     MOVE 4 TO W-PRINTED-LINES.
005330*----------------------------------------------------------------
005340
005350*    A SINGLE BLANK LINE AND A RESET LINE COUNTER IS ALL THIS
005360*    SHOP'S LINE-SEQUENTIAL PRINT FILES NEED BETWEEN PAGES --
005370*    THERE IS NO PHYSICAL PAGE-EJECT CHARACTER ON A FILE MEANT
005380*    FOR A LASER PRINTER QUEUE RATHER THAN A CHAIN PRINTER.
005390 FINALIZE-PAGE.
005400
005410     MOVE SPACES     TO PRINTER-RECORD.
005420     WRITE PRINTER-RECORD.
005430     MOVE 0 TO W-PRINTED-LINES.
005440*----------------------------------------------------------------
005450
