000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. worker-payment-batch.
000030 AUTHOR. R P KOWALCZYK.
000040 INSTALLATION. LABOR BOARD DATA CENTER.
000050 DATE-WRITTEN. 04/30/1989.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED.
000080*----------------------------------------------------------------
000090*    WORKER-PAYMENT-BATCH -- MAIN MENU DRIVER FOR THE WORKER
000100*    PAYMENT SYSTEM.  OPERATOR PICKS A BATCH STEP, KEYS IN THE
000110*    PARAMETERS FOR THAT STEP, AND THIS PROGRAM CALLS THE
000120*    APPROPRIATE BATCH PROGRAM WITH THOSE PARAMETERS.  OPTION 5
000130*    LOOKS UP A FILE'S CONTROL RECORD AND DISPLAYS ITS CURRENT
000140*    WORKFLOW STATUS AND NEXT ACTION BEFORE RETURNING TO THE
000150*    MENU.  REPLACES THE OLD ACCOUNTS-PAYABLE-SYSTEM DRIVER.
000160*----------------------------------------------------------------
000170*    04/30/1989  RPK  LB-0118   ORIGINAL DRIVER, OPTIONS 1-4
000180*                                ONLY.
000190*    03/11/1992  RPK  LB-0455   ADDED OPTION 5, FILE STATUS
000200*                                DISPLAY, OFF THE NEW PLWKFLOW
000210*                                STATUS ENGINE.
000220*    06/05/1997  MTC  LB-1080   STATUS DISPLAY NOW SHOWS THE
000230*                                NEXT-ACTION CODE AS WELL AS THE
000240*                                WORKFLOW STATUS.
000250*    11/19/1998  DWS  LB-1206   Y2K SWEEP -- FILE-ID AND OTHER
000260*                                ID FIELDS ARE ALREADY 9-DIGIT,
000270*                                NOTHING TO CHANGE.
000280*    07/08/2004  MTC  LB-1733   ADDED FILE-REFERENCE-NO PROMPT
000290*                                TO THE UPLOAD OPTION SO THE
000300*                                EXTERNAL REQUEST NUMBER IS
000310*                                CAPTURED AT PARSE TIME.
000320*    02/14/2005  MTC  LB-1744   W-ENTRY-FIELDS-ALT WAS A 72-BYTE
000330*                                REDEFINES OF THE 9-BYTE
000340*                                W-ENTRY-FILE-ID, OVERLAPPING THE
000350*                                NEXT FOUR FIELDS, AND ITS TABLE
000360*                                WAS NEVER USED.  REGROUPED THE
000370*                                ENTRY FIELDS UNDER W-UPLOAD-
000380*                                PARMS WITH TWO CORRECTLY-SIZED
000390*                                REDEFINES IN ITS PLACE.
000400*    03/02/2005  MTC  LB-1754   CLASS W-DIGIT-CLASS WAS DECLARED
000410*                                BUT NEVER TESTED -- THIS DRIVER
000420*                                TAKES WHATEVER NUMERIC PICTURE
000430*                                ACCEPT GIVES IT AND CALLS
000440*                                STRAIGHT THROUGH, IT NEVER
000450*                                RE-EXAMINES A FIELD CHARACTER
000460*                                BY CHARACTER.  REMOVED THE DEAD
000470*                                CLASS CONDITION.
000480*----------------------------------------------------------------
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510*    W-DEBUG-SWITCH IS UPSI BIT 0 ON THE JCL EXEC CARD -- TURN IT
000520*    ON TO GET THE UPLOAD-PARAMETER TRACE DISPLAY IN OPTION 1.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM
000550     SWITCH UPSI-0 IS W-DEBUG-SWITCH
000560         ON STATUS IS DEBUG-MODE-ON.
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     COPY "SLFCTRL.CBL".
000600 DATA DIVISION.
000610 FILE SECTION.
000620     COPY "FDFCTRL.CBL".
000630 WORKING-STORAGE SECTION.
000640     COPY "wsgen01.cbl".
000650*----------------------------------------------------------------
000660*    MENU CONTROL FIELDS.
000670*----------------------------------------------------------------
000680 01  W-MAIN-MENU-OPTION            PIC 9.
000690     88 VALID-MAIN-MENU-OPTION     VALUE 0 THROUGH 5.
000700*    ONLY OPTION 1 (UPLOAD) ASKS FOR A YES/NO CONFIRMATION
000710*    BEFORE CALLING ITS BATCH PROGRAM -- OPTIONS 2-5 RUN AS SOON
000720*    AS THE FILE-ID IS KEYED, SINCE THEY CANNOT DAMAGE DATA THAT
000730*    HAS NOT ALREADY PASSED THROUGH THE EARLIER STEPS.
000740 01  W-VALID-ANSWER                PIC X.
000750     88 VALID-ANSWER               VALUE "Y" "N".
000760     88 QUIT-IS-CONFIRMED          VALUE "Y".
000770 01  MSG-CONFIRMATION              PIC X(60).
000780 77  DUMMY                         PIC X.
000790*----------------------------------------------------------------
000800*    OPERATOR-ENTERED PARAMETER FIELDS, ONE GROUP PER BATCH
000810*    PROGRAM ARGUMENT LIST.  W-UPLOAD-PARMS-RAW GIVES THE DEBUG
000820*    TRACE ONE STRING TO DISPLAY INSTEAD OF SIX SEPARATE DISPLAY
000830*    STATEMENTS; W-ENTRY-FILE-NAME-SHORT GIVES THE CONFIRMATION
000840*    PROMPT A 20-CHARACTER NAME TO SHOW WITHOUT RUNNING THE
000850*    CONFIRMATION LINE PAST THE SCREEN WIDTH.
000860*----------------------------------------------------------------
000870 01  W-UPLOAD-PARMS.
000880     05  W-ENTRY-FILE-ID           PIC 9(09).
000890     05  W-ENTRY-BOARD-ID          PIC 9(09).
000900     05  W-ENTRY-EMPLOYER-ID       PIC 9(09).
000910     05  W-ENTRY-TOLI-ID           PIC 9(09).
000920     05  W-ENTRY-FILE-NAME         PIC X(60).
000930     05  W-ENTRY-FILE-NAME-SHORT
000940             REDEFINES W-ENTRY-FILE-NAME
000950             PIC X(20).
000960     05  W-ENTRY-FILE-REFERENCE-NO PIC X(20).
000970 01  W-UPLOAD-PARMS-RAW REDEFINES W-UPLOAD-PARMS
000980         PIC X(116).
000990*----------------------------------------------------------------
001000*    FILE-CONTROL LOOKUP WORK FIELDS FOR THE STATUS OPTION.
001010*----------------------------------------------------------------
001020 01  W-END-OF-FCTRL                PIC X.
001030     88 END-OF-FCTRL               VALUE "Y".
001040 01  W-FOUND-CONTROL-RECORD        PIC X.
001050     88 FOUND-CONTROL-RECORD       VALUE "Y".
001060 01  W-REMAINING-COUNT             PIC S9(07) COMP.
001070*----------------------------------------------------------------
001080*    THIS DRIVER NEVER OPENS WKUP-FILE, WKPAY-FILE OR RCPT-FILE
001090*    ITSELF -- EACH BATCH PROGRAM OPENS ITS OWN FILES.  ONLY
001100*    FCTRL-FILE IS OPENED HERE, FOR THE STATUS-DISPLAY OPTION.
001110 PROCEDURE DIVISION.
001120*----------------------------------------------------------------
001130*    FIRST PASS AT THE MENU IS UNCONDITIONAL SO OPTION ZERO
001140*    (EXIT WITH NO CHOICE MADE) STILL SHOWS THE MENU ONCE.
001150 MAIN-PARAGRAPH.
001160     PERFORM GET-MENU-OPTION.
001170     PERFORM GET-MENU-OPTION UNTIL
001180                 W-MAIN-MENU-OPTION EQUAL ZERO
001190              OR VALID-MAIN-MENU-OPTION.
001200     PERFORM DO-OPTIONS UNTIL
001210                 W-MAIN-MENU-OPTION EQUAL ZERO.
001220     STOP RUN.
001230*----------------------------------------------------------------
001240*    REDRAWS THE MENU AND RE-PROMPTS UNTIL A VALID OPTION IS
001250*    KEYED OR THE OPERATOR ENTERS ZERO TO QUIT -- NO CONFIRMATION
001260*    IS ASKED FOR JUST TO SEE THE MENU.
001270 GET-MENU-OPTION.
001280     PERFORM CLEAR-SCREEN.
001290     DISPLAY "          WORKER PAYMENT BATCH SYSTEM".
001300     DISPLAY " ".
001310     DISPLAY "     ------------------------------------".
001320     DISPLAY "     | 1 - UPLOAD AND PARSE A FILE      |".
001330     DISPLAY "     | 2 - VALIDATE UPLOADED RECORDS    |".
001340     DISPLAY "     | 3 - GENERATE PAYMENT REQUEST     |".
001350     DISPLAY "     | 4 - FILE SUMMARY REPORT          |".
001360     DISPLAY "     | 5 - DISPLAY FILE WORKFLOW STATUS |".
001370     DISPLAY "     | 0 - EXIT                         |".
001380     DISPLAY "     ------------------------------------".
001390     DISPLAY " ".
001400     DISPLAY "     - CHOOSE AN OPTION FROM MENU:  ".
001410     PERFORM JUMP-LINE 11 TIMES.
001420     ACCEPT W-MAIN-MENU-OPTION.
001430     IF W-MAIN-MENU-OPTION EQUAL ZERO
001440         DISPLAY "PROGRAM TERMINATED !"
001450     ELSE
001460         IF NOT VALID-MAIN-MENU-OPTION
001470             DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
001480             ACCEPT DUMMY.
001490*----------------------------------------------------------------
001500*    DISPATCHES TO EXACTLY ONE OF THE FIVE BATCH STEPS, THEN
001510*    FALLS BACK INTO THE MENU LOOP -- OPTION 0 NEVER REACHES THIS
001520*    PARAGRAPH, MAIN-PARAGRAPH'S UNTIL TEST CATCHES IT FIRST.
001530 DO-OPTIONS.
001540     PERFORM CLEAR-SCREEN.
001550     IF W-MAIN-MENU-OPTION = 1
001560         PERFORM RUN-UPLOAD-AND-PARSE.
001570     IF W-MAIN-MENU-OPTION = 2
001580         PERFORM RUN-VALIDATE-RECORDS.
001590     IF W-MAIN-MENU-OPTION = 3
001600         PERFORM RUN-GENERATE-PAYMENT.
001610     IF W-MAIN-MENU-OPTION = 4
001620         PERFORM RUN-SUMMARY-REPORT.
001630     IF W-MAIN-MENU-OPTION = 5
001640         PERFORM RUN-DISPLAY-STATUS
001650             THRU RUN-DISPLAY-STATUS-EXIT.
001660     PERFORM GET-MENU-OPTION.
001670     PERFORM GET-MENU-OPTION UNTIL
001680                 W-MAIN-MENU-OPTION EQUAL ZERO
001690              OR VALID-MAIN-MENU-OPTION.
001700*----------------------------------------------------------------
001710*    OPTION 1 -- UPLOAD AND PARSE A FILE.  OPERATOR KEYS IN THE
001720*    BOARD/EMPLOYER/TOLI IDENTIFIERS THAT WERE NOT CARRIED ON
001730*    THE UPLOAD ROW ITSELF, PLUS THE FILE NAME AND EXTERNAL
001740*    REFERENCE NUMBER RECORDED ON THE CONTROL RECORD.
001750*----------------------------------------------------------------
001760 RUN-UPLOAD-AND-PARSE.
001770     MOVE ZERO TO W-ENTRY-FILE-ID
001780                  W-ENTRY-BOARD-ID
001790                  W-ENTRY-EMPLOYER-ID
001800                  W-ENTRY-TOLI-ID.
001810     MOVE SPACES TO W-ENTRY-FILE-NAME
001820                    W-ENTRY-FILE-REFERENCE-NO.
001830     DISPLAY "ENTER FILE-ID: ".
001840     ACCEPT W-ENTRY-FILE-ID.
001850     DISPLAY "ENTER BOARD-ID: ".
001860     ACCEPT W-ENTRY-BOARD-ID.
001870     DISPLAY "ENTER EMPLOYER-ID: ".
001880     ACCEPT W-ENTRY-EMPLOYER-ID.
001890     DISPLAY "ENTER TOLI-ID: ".
001900     ACCEPT W-ENTRY-TOLI-ID.
001910     DISPLAY "ENTER FILE NAME: ".
001920     ACCEPT W-ENTRY-FILE-NAME.
001930     DISPLAY "ENTER FILE REFERENCE NO: ".
001940     ACCEPT W-ENTRY-FILE-REFERENCE-NO.
001950     IF DEBUG-MODE-ON
001960         DISPLAY "PARMS: " W-UPLOAD-PARMS-RAW.
001970     DISPLAY "FILE: " W-ENTRY-FILE-NAME-SHORT.
001980     MOVE "RUN PARSE-UPLOAD-FILE NOW ? <Y/N>"
001990         TO MSG-CONFIRMATION.
002000     PERFORM CONFIRM-EXECUTION.
002010     PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER.
002020     IF QUIT-IS-CONFIRMED
002030         CALL "parse-upload-file" USING
002040                 W-ENTRY-FILE-ID
002050                 W-ENTRY-BOARD-ID
002060                 W-ENTRY-EMPLOYER-ID
002070                 W-ENTRY-TOLI-ID
002080                 W-ENTRY-FILE-NAME
002090                 W-ENTRY-FILE-REFERENCE-NO
002100         DISPLAY "PARSE-UPLOAD-FILE COMPLETE."
002110         ACCEPT DUMMY.
002120*----------------------------------------------------------------
002130*    OPTION 2 -- VALIDATE THE UPLOADED RECORDS FOR ONE FILE.
002140*----------------------------------------------------------------
002150 RUN-VALIDATE-RECORDS.
002160     MOVE ZERO TO W-ENTRY-FILE-ID.
002170     DISPLAY "ENTER FILE-ID TO VALIDATE: ".
002180     ACCEPT W-ENTRY-FILE-ID.
002190*    NO CONFIRMATION PROMPT -- VALIDATING AN ALREADY-VALIDATED
002200*    FILE JUST RE-CHECKS EVERY ROW AGAIN, IT DOES NOT DUPLICATE
002210*    ANYTHING.
002220     CALL "validate-uploaded-data" USING
002230             W-ENTRY-FILE-ID.
002240     DISPLAY "VALIDATE-UPLOADED-DATA COMPLETE.".
002250     ACCEPT DUMMY.
002260*----------------------------------------------------------------
002270*    OPTION 3 -- GENERATE PAYMENT REQUESTS FOR ONE FILE.  THE
002280*    GATE LOGIC (ALL RECORDS VALID, VALID-COUNT > ZERO) LIVES
002290*    INSIDE GENERATE-PAYMENT-REQUEST ITSELF, NOT HERE.
002300*----------------------------------------------------------------
002310 RUN-GENERATE-PAYMENT.
002320     MOVE ZERO TO W-ENTRY-FILE-ID.
002330     DISPLAY "ENTER FILE-ID TO GENERATE PAYMENT FOR: ".
002340     ACCEPT W-ENTRY-FILE-ID.
002350     CALL "generate-payment-request" USING
002360             W-ENTRY-FILE-ID.
002370     DISPLAY "GENERATE-PAYMENT-REQUEST COMPLETE.".
002380     ACCEPT DUMMY.
002390*----------------------------------------------------------------
002400*    OPTION 4 -- FILE SUMMARY REPORT.  ENTERING ZERO PRINTS
002410*    EVERY FILE ON THE CONTROL FILE; A NON-ZERO FILE-ID PRINTS
002420*    JUST THAT ONE FILE'S LINE.
002430*----------------------------------------------------------------
002440 RUN-SUMMARY-REPORT.
002450     MOVE ZERO TO W-ENTRY-FILE-ID.
002460     DISPLAY "ENTER FILE-ID, OR ZERO FOR ALL FILES: ".
002470     ACCEPT W-ENTRY-FILE-ID.
002480     CALL "file-summary-report" USING
002490             W-ENTRY-FILE-ID.
002500     DISPLAY "FILE-SUMMARY-REPORT COMPLETE.".
002510     ACCEPT DUMMY.
002520*----------------------------------------------------------------
002530*    OPTION 5 -- LOOK UP ONE FILE'S CONTROL RECORD AND DERIVE
002540*    ITS WORKFLOW STATUS AND NEXT ACTION THROUGH PLWKFLOW.  THE
002550*    UPLOADED COUNT IS WHATEVER IS LEFT OVER ONCE THE SUCCESS
002560*    AND FAILURE COUNTS ARE TAKEN OUT OF THE TOTAL, AND THE
002570*    PAYMENT COUNT IS JUST A ONE-OR-ZERO FLAG OFF THE FILE
002580*    STATUS, SINCE THE CONTROL RECORD DOES NOT COUNT PAYMENTS
002590*    ONE BY ONE.
002600*----------------------------------------------------------------
002610 RUN-DISPLAY-STATUS.
002620     MOVE ZERO TO W-ENTRY-FILE-ID.
002630     DISPLAY "ENTER FILE-ID FOR STATUS: ".
002640     ACCEPT W-ENTRY-FILE-ID.
002650     MOVE "N" TO W-FOUND-CONTROL-RECORD.
002660     MOVE "N" TO W-END-OF-FCTRL.
002670     OPEN INPUT FCTRL-FILE.
002680     PERFORM FIND-FCTRL-RECORD
002690         THRU FIND-FCTRL-RECORD-EXIT.
002700     CLOSE FCTRL-FILE.
002710     IF NOT FOUND-CONTROL-RECORD
002720         DISPLAY "NO CONTROL RECORD FOR THAT FILE-ID."
002730         GO TO RUN-DISPLAY-STATUS-EXIT.
002740     COMPUTE W-REMAINING-COUNT =
002750             FCTRL-TOTAL-RECORDS
002760             - FCTRL-SUCCESS-COUNT
002770             - FCTRL-FAILURE-COUNT.
002780     MOVE W-REMAINING-COUNT   TO WF-UPLOADED-COUNT.
002790     MOVE FCTRL-SUCCESS-COUNT TO WF-VALIDATED-COUNT.
002800     MOVE FCTRL-FAILURE-COUNT TO WF-REJECTED-COUNT.
002810     MOVE ZERO TO WF-PAYMENT-COUNT.
002820     IF FCTRL-STAT-REQ-GENERATED OR FCTRL-STAT-COMPLETED
002830         MOVE 1 TO WF-PAYMENT-COUNT.
002840     PERFORM DETERMINE-WORKFLOW-STATUS.
002850     DISPLAY "FILE NAME    : " FCTRL-FILE-NAME.
002860     DISPLAY "FILE STATUS  : " FCTRL-FILE-STATUS.
002870     DISPLAY "WORKFLOW     : " WF-WORKFLOW-STATUS.
002880     DISPLAY "NEXT ACTION  : " WF-NEXT-ACTION.
002890 RUN-DISPLAY-STATUS-EXIT.
002900     ACCEPT DUMMY.
002910*----------------------------------------------------------------
002920*    LINEAR SCAN OF THE CONTROL FILE FOR ONE FILE-ID.  SAME
002930*    SEARCH-BY-KEY IDIOM USED IN EVERY OTHER PROGRAM IN THIS
002940*    SYSTEM -- THE CONTROL FILE HAS NO INDEX, SO THE ONLY WAY TO
002950*    POSITION ON A RECORD IS TO READ PAST EVERYTHING AHEAD OF
002960*    IT.
002970*----------------------------------------------------------------
002980 FIND-FCTRL-RECORD.
002990     READ FCTRL-FILE NEXT RECORD
003000         AT END
003010            MOVE "Y" TO W-END-OF-FCTRL
003020            GO TO FIND-FCTRL-RECORD-EXIT.
003030     IF FCTRL-FILE-ID EQUAL W-ENTRY-FILE-ID
003040         MOVE "Y" TO W-FOUND-CONTROL-RECORD
003050         GO TO FIND-FCTRL-RECORD-EXIT.
003060     GO TO FIND-FCTRL-RECORD.
003070 FIND-FCTRL-RECORD-EXIT.
003080     EXIT.
003090*----------------------------------------------------------------
003100     COPY "PLWKFLOW.CBL".
003110     COPY "PLGENERAL.CBL".
003120
