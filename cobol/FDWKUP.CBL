000010*----------------------------------------------------------------
000020*    FDWKUP.CBL
000030*    WORKER UPLOADED DATA -- STAGING RECORD LAYOUT.
000040*    ONE RECORD PER WORKER ROW PARSED FROM A BOARD/EMPLOYER
000050*    UPLOAD.  WRITTEN BY PARSE-UPLOAD-FILE, RE-WRITTEN BY
000060*    VALIDATE-UPLOADED-DATA (STATUS-ID/REJECTION-REASON), READ BY
000070*    GENERATE-PAYMENT-REQUEST AND FILE-SUMMARY-REPORT.
000080*----------------------------------------------------------------
000090*    04/02/1989  RPK  LB-0118   ORIGINAL LAYOUT.
000100*    11/19/1998  DWS  LB-1206   Y2K -- WAGE-MONTH IS ALREADY A
000110*                                4-DIGIT-CENTURY FIELD, NOTHING
000120*                                TO CHANGE HERE.
000130*    07/08/2004  MTC  LB-1733   WIDENED WKUP-REJECTION-REASON TO
000140*                                100 TO HOLD ALL FIVE MESSAGES.
000150*----------------------------------------------------------------
000160 01  WKUP-RECORD.
000170     05  WKUP-RECORD-ID              PIC 9(09).
000180     05  WKUP-FILE-ID                PIC 9(09).
000190     05  WKUP-BOARD-ID               PIC 9(09).
000200     05  WKUP-EMPLOYER-ID            PIC 9(09).
000210     05  WKUP-TOLI-ID                PIC 9(09).
000220     05  WKUP-WORKER-ID              PIC 9(09).
000230     05  WKUP-EMPLOYEE-NAME          PIC X(40).
000240     05  WKUP-EMPLOYER-REG-NO        PIC X(20).
000250     05  WKUP-TOLI-REG-NO            PIC X(20).
000260     05  WKUP-WAGE-MONTH             PIC X(07).
000270     05  WKUP-DAY-HOURS              PIC 9(02) OCCURS 31 TIMES.
000280     05  WKUP-TOTAL-DAYS             PIC 9(03).
000290     05  WKUP-AMOUNT                 PIC S9(08)V99.
000300     05  WKUP-ADVANCE                PIC S9(08)V99.
000310     05  WKUP-NET-PAYABLE            PIC S9(08)V99.
000320     05  WKUP-PAYMENT-TYPE           PIC X(10).
000330     05  WKUP-TXN-REF                PIC X(20).
000340     05  WKUP-STATUS-ID              PIC 9(01).
000350         88  WKUP-UPLOADED           VALUE 1.
000360         88  WKUP-VALIDATED          VALUE 2.
000370         88  WKUP-REJECTED           VALUE 3.
000380     05  WKUP-REJECTION-REASON       PIC X(100).
000390     05  FILLER                      PIC X(20).
000400*
000410*    ALTERNATE VIEW -- RAW DAY-HOURS BLOCK, USED WHILE THE PARSER
000420*    IS STILL TESTING EACH DAY COLUMN FOR A NUMERIC VALUE.
000430*
000440 01  WKUP-DAY-HOURS-ALT REDEFINES WKUP-RECORD.
000450     05  FILLER                      PIC X(141).
000460     05  WKUP-DAY-HOURS-RAW          PIC X(62).
000470     05  FILLER                      PIC X(184).
000480
