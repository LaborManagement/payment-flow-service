000010*----------------------------------------------------------------
000020*    PLWKFLOW.CBL -- FILE WORKFLOW / STATUS-ENGINE PARAGRAPH
000030*    LIBRARY.  COPIED INTO THE TAIL OF THE PROCEDURE DIVISION OF
000040*    ANY PROGRAM
000050*    THAT HAS TO TURN A FILE'S PER-RECORD STATUS COUNTS INTO A
000060*    WORKFLOW STATUS AND A NEXT-ACTION CODE.  THE CALLING PROGRAM
000070*    MUST HAVE COPIED WSGEN01.CBL AND LOADED WF-UPLOADED-COUNT,
000080*    WF-VALIDATED-COUNT, WF-REJECTED-COUNT AND WF-PAYMENT-COUNT
000090*    BEFORE PERFORMING DETERMINE-WORKFLOW-STATUS.
000100*----------------------------------------------------------------
000110*    03/11/1992  RPK  LB-0455   ORIGINAL PARAGRAPH LIBRARY.
000120*    06/05/1997  MTC  LB-1080   NEXT-ACTION NOW CHECKS WF-
000130*                                VALIDATED-COUNT RATHER THAN
000140*                                ASSUMING A NON-ZERO COUNT
000150*                                WHENEVER STATUS IS VALIDATED.
000160*----------------------------------------------------------------
000170 DETERMINE-WORKFLOW-STATUS.
000180     IF WF-PAYMENT-COUNT IS GREATER THAN ZERO
000190         SET WF-STATUS-PROCESSED TO TRUE
000200     ELSE
000210         IF WF-VALIDATED-COUNT IS GREATER THAN ZERO
000220               OR WF-REJECTED-COUNT IS GREATER THAN ZERO
000230             SET WF-STATUS-VALIDATED TO TRUE
000240         ELSE
000250             IF WF-UPLOADED-COUNT IS GREATER THAN ZERO
000260                 SET WF-STATUS-UPLOADED TO TRUE
000270             ELSE
000280                 MOVE "UNKNOWN" TO WF-WORKFLOW-STATUS.
000290     PERFORM DETERMINE-NEXT-ACTION.
000300*----------------------------------------------------------------
000310 DETERMINE-NEXT-ACTION.
000320     MOVE "START_VALIDATION" TO WF-NEXT-ACTION.
000330     IF WF-STATUS-VALIDATED
000340         IF WF-VALIDATED-COUNT IS GREATER THAN ZERO
000350             MOVE "GENERATE_RECEIPT" TO WF-NEXT-ACTION.
000360     IF WF-STATUS-PROCESSED
000370         MOVE "RECEIPT_GENERATED" TO WF-NEXT-ACTION.
000380
