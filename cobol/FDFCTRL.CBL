000010*----------------------------------------------------------------
000020*    FDFCTRL.CBL
000030*    UPLOADED-FILE CONTROL RECORD -- ONE RECORD PER UPLOAD BATCH.
000040*    WRITTEN BY PARSE-UPLOAD-FILE, RE-WRITTEN BY VALIDATE-
000050*    UPLOADED-DATA AND GENERATE-PAYMENT-REQUEST AS THE BATCH
000060*    MOVES THROUGH ITS WORKFLOW, READ BY WORKER-PAYMENT-BATCH
000070*    AND FILE-SUMMARY-REPORT.
000080*----------------------------------------------------------------
000090*    04/02/1989  RPK  LB-0118   ORIGINAL LAYOUT.
000100*    09/30/1991  RPK  LB-0341   ADDED FCTRL-FILE-REFERENCE-NO
000110*                                FOR THE EXTERNAL REQUEST REF NO.
000120*    11/19/1998  DWS  LB-1206   Y2K -- NO 2-DIGIT YEAR FIELDS.
000130*----------------------------------------------------------------
000140 01  FCTRL-RECORD.
000150     05  FCTRL-FILE-ID                PIC 9(09).
000160     05  FCTRL-FILE-NAME              PIC X(60).
000170     05  FCTRL-FILE-REFERENCE-NO      PIC X(20).
000180     05  FCTRL-TOTAL-RECORDS          PIC 9(07).
000190     05  FCTRL-SUCCESS-COUNT          PIC 9(07).
000200     05  FCTRL-FAILURE-COUNT          PIC 9(07).
000210     05  FCTRL-FILE-STATUS            PIC X(20).
000220         88  FCTRL-STAT-UPLOADED          VALUE "UPLOADED".
000230         88  FCTRL-STAT-VALIDATED         VALUE "VALIDATED".
000240         88  FCTRL-STAT-VALIDATION-FAIL VALUE "VALIDATION_FAILED".
000250         88  FCTRL-STAT-REQ-GENERATED   VALUE "REQUEST_GENERATED".
000260         88  FCTRL-STAT-COMPLETED         VALUE "COMPLETED".
000270     05  FILLER                       PIC X(20).
000280*----------------------------------------------------------------
000290*    ALTERNATE VIEW -- THE THREE RECORD-COUNT FIELDS TREATED AS A
000300*    THREE-ENTRY TABLE SO THE GRAND-TOTAL LOOP IN FILE-SUMMARY-
000310*    REPORT CAN WALK THEM WITH A SINGLE SUBSCRIPT.
000320*----------------------------------------------------------------
000330 01  FCTRL-COUNTS-ALT REDEFINES FCTRL-RECORD.
000340     05  FILLER                       PIC X(89).
000350     05  FCTRL-COUNTS-TABLE           PIC 9(07) OCCURS 3 TIMES.
000360     05  FILLER                       PIC X(20).
000370     05  FILLER                       PIC X(20).
000380
