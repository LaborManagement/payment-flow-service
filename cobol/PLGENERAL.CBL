000010*----------------------------------------------------------------
000020*    PLGENERAL.CBL -- GENERAL-PURPOSE PARAGRAPH LIBRARY.
000030*    COPIED INTO THE TAIL OF THE PROCEDURE DIVISION OF EVERY
000040*    BATCH PROGRAM THAT NEEDS THE OPERATOR-CONFIRMATION OR
000050*    SCREEN-CLEARING PARAGRAPHS BELOW.  THE CALLING PROGRAM MUST
000060*    DECLARE W-VALID-ANSWER (88 VALID-ANSWER / 88 QUIT-IS-
000070*    CONFIRMED), MSG-CONFIRMATION AND DUMMY IN ITS OWN WORKING-
000080*    STORAGE -- THESE PARAGRAPHS DO NOT OWN THAT STORAGE, THEY
000090*    JUST OPERATE ON IT.
000100*----------------------------------------------------------------
000110*    04/02/1989  RPK  LB-0118   ORIGINAL PARAGRAPH LIBRARY.
000120*    11/19/1998  DWS  LB-1206   Y2K SWEEP -- NO DATE LOGIC IN
000130*                                HERE, NOTHING TO CHANGE.
000140*----------------------------------------------------------------
000150 CLEAR-SCREEN.
000160*----------------------------------------------------------------
000170*    DISPLAY A FULL SCREEN OF BLANK LINES SO THE NEXT MENU OR
000180*    MESSAGE STARTS ON A CLEAN TERMINAL PAGE.
000190*----------------------------------------------------------------
000200     PERFORM JUMP-LINE 24 TIMES.
000210*----------------------------------------------------------------
000220 JUMP-LINE.
000230     DISPLAY " ".
000240*----------------------------------------------------------------
000250 CONFIRM-EXECUTION.
000260     DISPLAY MSG-CONFIRMATION.
000270     ACCEPT W-VALID-ANSWER.
000280     IF NOT VALID-ANSWER
000290         DISPLAY "ANSWER Y OR N ! <ENTER> TO CONTINUE"
000300         ACCEPT DUMMY.
000310*----------------------------------------------------------------
000320 CONFIRM-IF-WANT-TO-QUIT.
000330     MOVE "DO YOU WANT TO GIVE UP THIS ENTRY ? <Y/N>"
000340         TO MSG-CONFIRMATION.
000350     PERFORM CONFIRM-EXECUTION.
000360     PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER.
000370
