000010*----------------------------------------------------------------
000020*    FDRCPT.CBL
000030*    PAYMENT RECEIPT RECORD -- ONE RECORD PER PAYMENT-GENERATION
000040*    RUN.
000050*    WRITTEN BY GENERATE-PAYMENT-REQUEST, READ BY FILE-SUMMARY-
000060*    REPORT AND BY WORKER-PAYMENT-BATCH WHEN DISPLAYING THE LAST
000070*    RECEIPT ISSUED FOR A FILE.
000080*----------------------------------------------------------------
000090*    04/02/1989  RPK  LB-0118   ORIGINAL LAYOUT.
000100*    02/24/1994  RPK  LB-0702   WIDENED RCPT-TOTAL-AMOUNT TO
000110*                                S9(13)V99, A FULL FILE'S WAGES.
000120*----------------------------------------------------------------
000130 01  RCPT-RECORD.
000140     05  RCPT-RECEIPT-NUMBER          PIC X(20).
000150     05  RCPT-RECEIPT-NUMBER-ALT REDEFINES RCPT-RECEIPT-NUMBER.
000160         10  RCPT-RCPT-PREFIX         PIC X(04).
000170         10  RCPT-RCPT-FILE-PART      PIC X(09).
000180         10  RCPT-RCPT-DASH          PIC X(01).
000190         10  RCPT-RCPT-SEQ-PART       PIC X(06).
000200     05  RCPT-PAYMENT-COUNT           PIC 9(07).
000210     05  RCPT-TOTAL-AMOUNT            PIC S9(13)V99.
000220     05  FILLER                       PIC X(38).
000230
